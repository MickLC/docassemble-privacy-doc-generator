000100*================================================================*
000200 IDENTIFICATION              DIVISION.
000300*================================================================*
000400 PROGRAM-ID.    PCA021P.
000500 AUTHOR.        JOAO TEIXEIRA MOURA.
000600 INSTALLATION.  ALENCAR E PRADO ADVOGADOS - CPD.
000700 DATE-WRITTEN.  09 MAY 1987.
000800 DATE-COMPILED.
000900 SECURITY.      CONFIDENCIAL - USO INTERNO DO CPD.
001000*================================================================*
001100*    MODULO......: Analise de Conformidade - Privacidade         *
001200*    PROGRAMA....: PCA021P                                       *
001300*    AUTHOR......: Joao Teixeira Moura                          *
001400*    DATA........: 09/05/1987                                    *
001500*    OBJETIVO ...: Imprimir o relatorio de analise de gaps de    *
001600*                  conformidade (GAPRPT), casando os tres        *
001700*                  arquivos gerados pelo PCA030P por MATTER-ID:  *
001800*                  cabecalho do matter, detalhe por achado,      *
001900*                  subtotais do matter e totais gerais.          *
002000*----------------------------------------------------------------*
002100*        L O G    D E   M O D I F I C A C O E S                 *
002200*----------------------------------------------------------------*
002300*  DATA        PROG  CHAMADO   DESCRICAO                        *
002400*----------------------------------------------------------------*
002500*  09/05/1987  JTM   INICIAL  - Casamento MATTER x JURIS, imprime *
002600*                               cabecalho com jurisdicoes         *
002700*                               confirmadas e bandeira de DPIA.   *
002800*  22/02/1991  JTM   CHG-0102 - Casamento com FINDINGS-FILE       *
002900*                               (0 a 40 achados por matter),      *
003000*                               detalhe e subtotais por           *
003100*                               severidade no relatorio.          *
003200*  14/08/1993  RCA   CHG-0139 - Severidade "Consider Fixing"       *
003300*                               passa a contar a parte no          *
003400*                               subtotal do matter.                *
003500*  30/12/1998  MPF   CHG-0233 - Virada do ano 2000: contagem de    *
003600*                               matters do job usa COMP de 7       *
003700*                               digitos para nao estourar.         *
003800*  17/03/2001  MPF   CHG-0261 - Cabecalho de pagina reimpresso a   *
003900*                               cada 55 linhas de detalhe.         *
004000*  11/09/2006  LSA   CHG-0309 - Ajuste de coluna da autoridade     *
004100*                               legal no detalhe (truncamento      *
004200*                               para 40 posicoes de impressao).    *
004300*  17/03/2025  LSA   CHG-4519 - Removida a CLASS VALID-YN-FLAG     *
004400*                               do SPECIAL-NAMES; este programa    *
004500*                               nao testa indicador algum, so      *
004600*                               bandeiras de controle internas.    *
004700*  09/08/2026  JTM   CHG-4538 - Revisao de QA interna do          *
004800*                               CPD: paragrafo de abertura dos    *
004900*                               tres arquivos de entrada passa    *
005000*                               a usar o padrao -INPUT- (71N1/    *
005100*                               75N1/76N1) do escritorio; COPY    *
005200*                               de copybook passa a citar         *
005300*                               .\copybooks\ por extenso, sem     *
005400*                               extensao, como no resto do        *
005500*                               parque.                           *
005600*----------------------------------------------------------------*
005700*================================================================*
005800 ENVIRONMENT                     DIVISION.
005900*================================================================*
006000
006100*----------------------------------------------------------------*
006200 CONFIGURATION                   SECTION.
006300*----------------------------------------------------------------*
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600
006700*----------------------------------------------------------------*
006800 INPUT-OUTPUT                    SECTION.
006900*----------------------------------------------------------------*
007000 FILE-CONTROL.
007100
007200* Arquivo mestre de matters (entrada, casado por MATTER-ID)
007300 COPY ".\copybooks\PCA011FC".
007400* Arquivo de resultados de jurisdicao (entrada, 4 por matter)
007500 COPY ".\copybooks\PCA031FC".
007600* Arquivo de achados (entrada, 0 a 40 por matter)
007700 COPY ".\copybooks\PCA032FC".
007800* Relatorio impresso de analise de gaps (saida)
007900 COPY ".\copybooks\PCA021FC".
008000
008100*================================================================*
008200 DATA                            DIVISION.
008300*================================================================*
008400 FILE                            SECTION.
008500
008600* Arquivo mestre de matters
008700 COPY ".\copybooks\PCA011FD".
008800* Arquivo de resultados de jurisdicao
008900 COPY ".\copybooks\PCA031FD".
009000* Arquivo de achados
009100 COPY ".\copybooks\PCA032FD".
009200* Linha de impressao do relatorio
009300 COPY ".\copybooks\PCA021FD".
009400
009500*----------------------------------------------------------------*
009600 WORKING-STORAGE                 SECTION.
009700*----------------------------------------------------------------*
009800* Campos uso comum (switches de fim-de-arquivo, file status)
009900 COPY ".\copybooks\PCA000W".
010000
010100* Bandeira de DPIA do matter corrente, vinda de JURIS-FILE.
010200 77  W-DPIA-REQUIRED                PIC X VALUE "N".
010300* Indice de varredura dos 4 registros de JURIS-FILE.
010400 77  W-IND-JUR                      PIC 9(01) COMP.
010500 77  W-QTD-JURISDICOES              PIC 9(01) COMP VALUE ZERO.
010600* Indice da tabela de subtotais por severidade (1/2/3).
010700 77  W-IND-SEV                      PIC 9(01) COMP.
010800 77  W-JURISD-PTR                   PIC 9(03) COMP VALUE 1.
010900* Controla a reimpressao do cabecalho a cada 55 linhas.
011000 77  W-LINHAS-PAGINA                PIC 9(02) COMP VALUE ZERO.
011100 77  W-MT-TOTAL                     PIC 9(05) COMP.
011200* Totais gerais do job (COMP de 7 digitos desde a CHG-0233).
011300 77  W-GT-TOTAL                     PIC 9(07) COMP.
011400 77  W-GT-MATTERS                   PIC 9(07) COMP.
011500
011600*--  Nomes das jurisdicoes confirmadas do matter corrente,        *
011700*    redefinidos como tabela para a montagem do cabecalho  ------ *
011800 01  W-JURISDICOES-CONFIRM-LISTA.
011900     05  WJ-NOME-1                  PIC X(10) VALUE SPACES.
012000     05  WJ-NOME-2                  PIC X(10) VALUE SPACES.
012100     05  WJ-NOME-3                  PIC X(10) VALUE SPACES.
012200     05  WJ-NOME-4                  PIC X(10) VALUE SPACES.
012300     05  FILLER                     PIC X(01) VALUE SPACE.
012400 01  W-JURISDICOES-CONFIRM-TAB REDEFINES W-JURISDICOES-CONFIRM-LISTA.
012500     05  WJ-NOME                    PIC X(10) OCCURS 4 TIMES.
012600     05  FILLER                     PIC X(01).
012700
012800 01  W-JURISD-TEXTO.
012900     05  W-JURISD-TEXT              PIC X(60) VALUE SPACES.
013000     05  FILLER                     PIC X(01) VALUE SPACE.
013100
013200*--  Subtotais do matter corrente, redefinidos como tabela       *
013300*    indexada pela severidade (1-Must 2-Should 3-Consider)  ----- *
013400 01  W-CONTADORES-MATTER-GRUPO.
013500     05  W-MT-MUST-FIX              PIC 9(05) COMP.
013600     05  W-MT-SHOULD-FIX            PIC 9(05) COMP.
013700     05  W-MT-CONSIDER              PIC 9(05) COMP.
013800     05  FILLER                     PIC X(01).
013900 01  W-CONTADORES-MATTER-TAB REDEFINES W-CONTADORES-MATTER-GRUPO.
014000     05  W-MT-SEVERIDADE            PIC 9(05) COMP OCCURS 3 TIMES.
014100     05  FILLER                     PIC X(01).
014200
014300*--  Totais gerais do job, mesma tecnica de tabela  -------------- *
014400 01  W-CONTADORES-GERAL-GRUPO.
014500     05  W-GT-MUST-FIX              PIC 9(07) COMP.
014600     05  W-GT-SHOULD-FIX            PIC 9(07) COMP.
014700     05  W-GT-CONSIDER               PIC 9(07) COMP.
014800     05  FILLER                     PIC X(01).
014900 01  W-CONTADORES-GERAL-TAB REDEFINES W-CONTADORES-GERAL-GRUPO.
015000     05  W-GT-SEVERIDADE            PIC 9(07) COMP OCCURS 3 TIMES.
015100     05  FILLER                     PIC X(01).
015200
015300 01  W-CAMPOS-EDITADOS.
015400     05  W-MT-TOTAL-EDIT            PIC ZZZZ9.
015500     05  W-MT-MUST-EDIT             PIC ZZZZ9.
015600     05  W-MT-SHOULD-EDIT           PIC ZZZZ9.
015700     05  W-MT-CONSIDER-EDIT         PIC ZZZZ9.
015800     05  W-GT-TOTAL-EDIT            PIC ZZZZZZ9.
015900     05  W-GT-MUST-EDIT             PIC ZZZZZZ9.
016000     05  W-GT-SHOULD-EDIT           PIC ZZZZZZ9.
016100     05  W-GT-CONSIDER-EDIT         PIC ZZZZZZ9.
016200     05  W-GT-MATTERS-EDIT          PIC ZZZZZZ9.
016300     05  FILLER                     PIC X(01) VALUE SPACE.
016400
016500*--  Linhas de impressao, cada grupo soma 132 posicoes  --------- *
016600*    Linha de titulo do relatorio, centralizada na pagina.        *
016700 01  W-LINHA-TITULO.
016800     05  FILLER                     PIC X(36) VALUE SPACES.
016900     05  FILLER                     PIC X(40)
017000         VALUE "PRIVACY COMPLIANCE GAP ANALYSIS REPORT".
017100     05  FILLER                     PIC X(56) VALUE SPACES.
017200
017300*    Linha de cabecalho de colunas, impressa a cada pagina.       *
017400 01  W-LINHA-COL-CAB.
017500     05  FILLER                     PIC X(10) VALUE "JURISDICT.".
017600     05  FILLER                     PIC X(01) VALUE SPACE.
017700     05  FILLER                     PIC X(60) VALUE "REQUIREMENT".
017800     05  FILLER                     PIC X(01) VALUE SPACE.
017900     05  FILLER                     PIC X(40) VALUE "AUTHORITY".
018000     05  FILLER                     PIC X(01) VALUE SPACE.
018100     05  FILLER                     PIC X(16) VALUE "SEVERITY".
018200     05  FILLER                     PIC X(03) VALUE SPACES.
018300
018400 01  W-LINHA-BRANCO.
018500     05  FILLER                     PIC X(132) VALUE SPACES.
018600
018700*    Primeira linha do bloco do matter: ID, cliente e DPIA.       *
018800 01  W-LINHA-MATTER-1.
018900     05  FILLER                     PIC X(08) VALUE "MATTER: ".
019000     05  WL1-MATTER-ID              PIC X(08).
019100     05  FILLER                     PIC X(10) VALUE "  CLIENT: ".
019200     05  WL1-CLIENT-NAME            PIC X(30).
019300     05  FILLER                     PIC X(17) VALUE "  DPIA REQUIRED: ".
019400     05  WL1-DPIA                   PIC X(01).
019500     05  FILLER                     PIC X(58) VALUE SPACES.
019600
019700*    Segunda linha do bloco: lista de jurisdicoes confirmadas.    *
019800 01  W-LINHA-MATTER-2.
019900     05  FILLER                     PIC X(25)
020000         VALUE "CONFIRMED JURISDICTIONS: ".
020100     05  WL2-JURISDICOES            PIC X(60).
020200     05  FILLER                     PIC X(47) VALUE SPACES.
020300
020400*    Linha de detalhe: um achado de gap por linha impressa.       *
020500 01  W-LINHA-DETALHE.
020600     05  WD-JURISDICTION            PIC X(10).
020700     05  FILLER                     PIC X(01) VALUE SPACE.
020800     05  WD-REQUIREMENT             PIC X(60).
020900     05  FILLER                     PIC X(01) VALUE SPACE.
021000     05  WD-AUTHORITY               PIC X(40).
021100     05  FILLER                     PIC X(01) VALUE SPACE.
021200     05  WD-SEVERITY                PIC X(16).
021300     05  FILLER                     PIC X(03) VALUE SPACES.
021400
021500*    Linha de subtotais do matter, por severidade (CHG-0139).     *
021600 01  W-LINHA-MT-TOTAIS.
021700     05  FILLER                     PIC X(16)
021800         VALUE "MATTER TOTALS - ".
021900     05  FILLER                     PIC X(10) VALUE "MUST FIX: ".
022000     05  WT1-MUST-FIX               PIC ZZZZ9.
022100     05  FILLER                     PIC X(13) VALUE "  SHOULD FIX: ".
022200     05  WT1-SHOULD-FIX             PIC ZZZZ9.
022300     05  FILLER                     PIC X(12) VALUE "  CONSIDER: ".
022400     05  WT1-CONSIDER               PIC ZZZZ9.
022500     05  FILLER                     PIC X(09) VALUE "  TOTAL: ".
022600     05  WT1-TOTAL                  PIC ZZZZ9.
022700     05  FILLER                     PIC X(52) VALUE SPACES.
022800
022900*    Linha de totais gerais do job, impressa uma vez ao final.    *
023000 01  W-LINHA-GT-TOTAIS.
023100     05  FILLER                     PIC X(15)
023200         VALUE "GRAND TOTALS - ".
023300     05  FILLER                     PIC X(10) VALUE "MUST FIX: ".
023400     05  WT2-MUST-FIX               PIC ZZZZZZ9.
023500     05  FILLER                     PIC X(13) VALUE "  SHOULD FIX: ".
023600     05  WT2-SHOULD-FIX             PIC ZZZZZZ9.
023700     05  FILLER                     PIC X(12) VALUE "  CONSIDER: ".
023800     05  WT2-CONSIDER               PIC ZZZZZZ9.
023900     05  FILLER                     PIC X(09) VALUE "  TOTAL: ".
024000     05  WT2-TOTAL                  PIC ZZZZZZ9.
024100     05  FILLER                     PIC X(03) VALUE "   ".
024200     05  FILLER                     PIC X(09) VALUE "MATTERS: ".
024300     05  WT2-MATTERS                PIC ZZZZZZ9.
024400     05  FILLER                     PIC X(26) VALUE SPACES.
024500
024600*================================================================*
024700 PROCEDURE                       DIVISION.
024800*================================================================*
024900
025000*----------------------------------------------------------------*
025100*    ROTINA PRINCIPAL DO PROGRAMA.                               *
025200*----------------------------------------------------------------*
025300 0000-INICIO                     SECTION.
025400*----------------------------------------------------------------*
025500
025600*    Abre os tres arquivos gerados pelo PCA030P e o relatorio     *
025700*    impresso.                                                    *
025800     PERFORM 7111-ABRIR-INPUT-ARQ-MATTER   THRU 7111-99-FIM.
025900     PERFORM 7511-ABRIR-INPUT-ARQ-JURIS    THRU 7511-99-FIM.
026000     PERFORM 7611-ABRIR-INPUT-ARQ-FINDING  THRU 7611-99-FIM.
026100     PERFORM 7910-ABRIR-ARQ-REPORT   THRU 7910-99-FIM.
026200
026300*    Zera os totais gerais do job antes do loop principal.        *
026400     MOVE ZERO                   TO W-GT-MUST-FIX
026500                                    W-GT-SHOULD-FIX
026600                                    W-GT-CONSIDER
026700                                    W-GT-TOTAL
026800                                    W-GT-MATTERS.
026900
027000*    Escorva o loop principal com o primeiro matter e o           *
027100*    primeiro achado (os tres arquivos vem casados por            *
027200*    MATTER-ID, na mesma ordem de geracao do PCA030P).            *
027300     PERFORM 7153-LER-PROX-ARQ-MATTER  THRU 7153-99-FIM.
027400     PERFORM 7663-LER-PROX-ARQ-FINDING THRU 7663-99-FIM.
027500
027600*    Loop principal: imprime um bloco de relatorio por matter.    *
027700     PERFORM 1000-PROCESSAR-MATTER THRU 1000-99-FIM
027800         UNTIL W-FIM-MATTER EQUAL "Y".
027900
028000*    Imprime a linha de totais gerais ao final do relatorio.      *
028100     PERFORM 1900-IMPRIMIR-TOTAIS-GERAIS THRU 1900-99-FIM.
028200
028300*    Fecha os quatro arquivos do job.                             *
028400     PERFORM 7190-FECHAR-ARQ-MATTER  THRU 7190-99-FIM.
028500     PERFORM 7590-FECHAR-ARQ-JURIS   THRU 7590-99-FIM.
028600     PERFORM 7690-FECHAR-ARQ-FINDING THRU 7690-99-FIM.
028700     PERFORM 7990-FECHAR-ARQ-REPORT  THRU 7990-99-FIM.
028800
028900     STOP RUN.
029000
029100*----------------------------------------------------------------*
029200 0000-99-FIM.                    EXIT.
029300*----------------------------------------------------------------*
029400
029500*----------------------------------------------------------------*
029600*    IMPRIME O CABECALHO DO MATTER, OS DETALHES CASADOS COM       *
029700*    FINDINGS-FILE E OS SUBTOTAIS, E LE O PROXIMO MATTER.         *
029800*----------------------------------------------------------------*
029900 1000-PROCESSAR-MATTER           SECTION.
030000*----------------------------------------------------------------*
030100
030200*    Casa o matter corrente com os 4 registros de jurisdicao      *
030300*    e imprime o cabecalho do bloco.                              *
030400     PERFORM 1100-MONTAR-CABECALHO-MATTER THRU 1100-99-FIM.
030500     PERFORM 1200-IMPRIMIR-CAB-MATTER     THRU 1200-99-FIM.
030600
030700*    Zera os subtotais do matter corrente.                        *
030800     MOVE ZERO                   TO W-MT-MUST-FIX
030900                                    W-MT-SHOULD-FIX
031000                                    W-MT-CONSIDER.
031100
031200*    Imprime uma linha de detalhe por achado casado com           *
031300*    este matter.                                                 *
031400     PERFORM 1300-IMPRIMIR-DETALHE THRU 1300-99-FIM
031500         UNTIL W-FIM-FINDING EQUAL "Y"
031600            OR FD-MATTER-ID NOT EQUAL MATTER-ID.
031700
031800*    Imprime o subtotal do matter e acumula no total geral.       *
031900     PERFORM 1400-IMPRIMIR-TOTAIS-MATTER THRU 1400-99-FIM.
032000
032100*    Acumula este matter nos totais gerais do job.                *
032200     ADD 1                       TO W-GT-MATTERS.
032300     ADD W-MT-MUST-FIX           TO W-GT-MUST-FIX.
032400     ADD W-MT-SHOULD-FIX         TO W-GT-SHOULD-FIX.
032500     ADD W-MT-CONSIDER           TO W-GT-CONSIDER.
032600
032700     PERFORM 7153-LER-PROX-ARQ-MATTER THRU 7153-99-FIM.
032800
032900*----------------------------------------------------------------*
033000 1000-99-FIM.                    EXIT.
033100*----------------------------------------------------------------*
033200
033300*----------------------------------------------------------------*
033400*    JURIS-FILE TRAZ SEMPRE 4 REGISTROS POR MATTER (UM POR        *
033500*    DETECTOR); ACUMULA AS JURISDICOES CONFIRMADAS E A            *
033600*    BANDEIRA DE DPIA, REPETIDA EM CADA UM DOS 4 REGISTROS.       *
033700*----------------------------------------------------------------*
033800 1100-MONTAR-CABECALHO-MATTER    SECTION.
033900*----------------------------------------------------------------*
034000
034100     MOVE SPACES                 TO W-JURISDICOES-CONFIRM-LISTA.
034200     MOVE ZERO                   TO W-QTD-JURISDICOES.
034300     MOVE "N"                    TO W-DPIA-REQUIRED.
034400
034500*    Le os 4 registros de JURIS-FILE deste matter (um por         *
034600*    detector) e acumula jurisdicoes confirmadas e DPIA.          *
034700     PERFORM 1110-LER-E-ACUMULAR-JURIS
034800         VARYING W-IND-JUR FROM 1 BY 1 UNTIL W-IND-JUR GREATER 4.
034900
035000*----------------------------------------------------------------*
035100 1100-99-FIM.                    EXIT.
035200*----------------------------------------------------------------*
035300
035400*----------------------------------------------------------------*
035500 1110-LER-E-ACUMULAR-JURIS.
035600*----------------------------------------------------------------*
035700
035800     PERFORM 7563-LER-PROX-ARQ-JURIS THRU 7563-99-FIM.
035900
036000*    So entra na lista de cabecalho se o detector confirmou.      *
036100     IF JR-APPLIES EQUAL "Y"
036200         ADD 1                   TO W-QTD-JURISDICOES
036300         MOVE JR-JURISDICTION    TO WJ-NOME (W-QTD-JURISDICOES)
036400     END-IF.
036500*    A bandeira de DPIA vem repetida nos 4 registros; basta       *
036600*    um "Y" para acender.                                         *
036700     IF JR-DPIA-FLAG EQUAL "Y"
036800         MOVE "Y"                TO W-DPIA-REQUIRED
036900     END-IF.
037000
037100*----------------------------------------------------------------*
037200*    CABECALHO DE PAGINA (QUANDO PRECISO) SEGUIDO DO              *
037300*    CABECALHO DO MATTER PROPRIAMENTE DITO.                       *
037400*----------------------------------------------------------------*
037500 1200-IMPRIMIR-CAB-MATTER        SECTION.
037600*----------------------------------------------------------------*
037700
037800*    Cabecalho de pagina novo a cada 55 linhas de detalhe         *
037900*    (CHG-0261) ou na primeira pagina do job.                     *
038000     IF W-CAB-IMPRESSO EQUAL "N" OR W-LINHAS-PAGINA GREATER 55
038100         PERFORM 1250-IMPRIMIR-CAB-PAGINA THRU 1250-99-FIM
038200     END-IF.
038300
038400*    Monta e grava a primeira linha do cabecalho do matter.       *
038500     MOVE MATTER-ID               TO WL1-MATTER-ID.
038600     MOVE CLIENT-NAME             TO WL1-CLIENT-NAME.
038700     MOVE W-DPIA-REQUIRED         TO WL1-DPIA.
038800     MOVE W-LINHA-MATTER-1        TO REPORT-LINE.
038900     PERFORM 7960-GRAVAR-ARQ-REPORT THRU 7960-99-FIM.
039000
039100*    Concatena os nomes das jurisdicoes confirmadas numa          *
039200*    unica linha de texto.                                        *
039300     MOVE SPACES                 TO W-JURISD-TEXTO.
039400     MOVE 1                      TO W-JURISD-PTR.
039500     PERFORM 1210-CONCATENAR-JURISD
039600         VARYING W-IND-JUR FROM 1 BY 1
039700         UNTIL W-IND-JUR GREATER W-QTD-JURISDICOES.
039800
039900*    Grava a segunda linha do cabecalho, com a lista de           *
040000*    jurisdicoes.                                                 *
040100     MOVE W-JURISD-TEXT           TO WL2-JURISDICOES.
040200     MOVE W-LINHA-MATTER-2        TO REPORT-LINE.
040300     PERFORM 7960-GRAVAR-ARQ-REPORT THRU 7960-99-FIM.
040400
040500     MOVE W-LINHA-BRANCO          TO REPORT-LINE.
040600     PERFORM 7960-GRAVAR-ARQ-REPORT THRU 7960-99-FIM.
040700
040800*----------------------------------------------------------------*
040900 1200-99-FIM.                    EXIT.
041000*----------------------------------------------------------------*
041100
041200*----------------------------------------------------------------*
041300 1210-CONCATENAR-JURISD.
041400*----------------------------------------------------------------*
041500
041600     STRING WJ-NOME (W-IND-JUR) DELIMITED BY SPACE
041700            " "                 DELIMITED BY SIZE
041800         INTO W-JURISD-TEXT
041900         WITH POINTER W-JURISD-PTR
042000     END-STRING.
042100
042200*----------------------------------------------------------------*
042300 1250-IMPRIMIR-CAB-PAGINA.
042400*----------------------------------------------------------------*
042500
042600     MOVE W-LINHA-TITULO          TO REPORT-LINE.
042700     PERFORM 7960-GRAVAR-ARQ-REPORT THRU 7960-99-FIM.
042800     MOVE W-LINHA-BRANCO          TO REPORT-LINE.
042900     PERFORM 7960-GRAVAR-ARQ-REPORT THRU 7960-99-FIM.
043000     MOVE W-LINHA-COL-CAB         TO REPORT-LINE.
043100     PERFORM 7960-GRAVAR-ARQ-REPORT THRU 7960-99-FIM.
043200     MOVE W-LINHA-BRANCO          TO REPORT-LINE.
043300     PERFORM 7960-GRAVAR-ARQ-REPORT THRU 7960-99-FIM.
043400
043500     MOVE "Y"                    TO W-CAB-IMPRESSO.
043600     MOVE ZERO                   TO W-LINHAS-PAGINA.
043700
043800*----------------------------------------------------------------*
043900 1250-99-FIM.                    EXIT.
044000*----------------------------------------------------------------*
044100
044200*----------------------------------------------------------------*
044300*    UMA LINHA DE DETALHE POR ACHADO CASADO COM O MATTER          *
044400*    CORRENTE, E LE O PROXIMO REGISTRO DE FINDINGS-FILE.          *
044500*----------------------------------------------------------------*
044600 1300-IMPRIMIR-DETALHE           SECTION.
044700*----------------------------------------------------------------*
044800
044900*    Copia os quatro campos do achado para a linha de             *
045000*    detalhe do relatorio.                                        *
045100     MOVE FD-JURISDICTION         TO WD-JURISDICTION.
045200     MOVE FD-REQUIREMENT          TO WD-REQUIREMENT.
045300     MOVE FD-AUTHORITY            TO WD-AUTHORITY.
045400     MOVE FD-SEVERITY             TO WD-SEVERITY.
045500     MOVE W-LINHA-DETALHE         TO REPORT-LINE.
045600     PERFORM 7960-GRAVAR-ARQ-REPORT THRU 7960-99-FIM.
045700     ADD 1                        TO W-LINHAS-PAGINA.
045800
045900*    Soma este achado no subtotal da severidade correspondente.   *
046000     PERFORM 1310-ACUMULAR-SEVERIDADE THRU 1310-99-FIM.
046100
046200     PERFORM 7663-LER-PROX-ARQ-FINDING THRU 7663-99-FIM.
046300
046400*----------------------------------------------------------------*
046500 1300-99-FIM.                    EXIT.
046600*----------------------------------------------------------------*
046700
046800*----------------------------------------------------------------*
046900 1310-ACUMULAR-SEVERIDADE.
047000*----------------------------------------------------------------*
047100
047200*    Traduz o texto da severidade para o indice da tabela         *
047300*    de subtotais (1-Must 2-Should 3-Consider, CHG-0139).         *
047400     IF FD-SEVERITY EQUAL "Must Fix"
047500         MOVE 1                   TO W-IND-SEV
047600     ELSE
047700         IF FD-SEVERITY EQUAL "Should Fix"
047800             MOVE 2               TO W-IND-SEV
047900         ELSE
048000             MOVE 3               TO W-IND-SEV
048100         END-IF
048200     END-IF.
048300
048400     ADD 1                        TO W-MT-SEVERIDADE (W-IND-SEV).
048500     ADD 1                        TO W-GT-SEVERIDADE (W-IND-SEV).
048600
048700*----------------------------------------------------------------*
048800 1310-99-FIM.                    EXIT.
048900*----------------------------------------------------------------*
049000
049100*----------------------------------------------------------------*
049200*    SUBTOTAL DO MATTER CORRENTE POR SEVERIDADE MAIS O TOTAL.     *
049300*----------------------------------------------------------------*
049400 1400-IMPRIMIR-TOTAIS-MATTER     SECTION.
049500*----------------------------------------------------------------*
049600
049700*    Soma os tres subtotais de severidade no total do matter.     *
049800     COMPUTE W-MT-TOTAL = W-MT-MUST-FIX + W-MT-SHOULD-FIX
049900                         + W-MT-CONSIDER.
050000
050100     MOVE W-MT-MUST-FIX           TO WT1-MUST-FIX.
050200     MOVE W-MT-SHOULD-FIX         TO WT1-SHOULD-FIX.
050300     MOVE W-MT-CONSIDER           TO WT1-CONSIDER.
050400     MOVE W-MT-TOTAL              TO WT1-TOTAL.
050500     MOVE W-LINHA-MT-TOTAIS       TO REPORT-LINE.
050600     PERFORM 7960-GRAVAR-ARQ-REPORT THRU 7960-99-FIM.
050700
050800     MOVE W-LINHA-BRANCO          TO REPORT-LINE.
050900     PERFORM 7960-GRAVAR-ARQ-REPORT THRU 7960-99-FIM.
051000
051100*----------------------------------------------------------------*
051200 1400-99-FIM.                    EXIT.
051300*----------------------------------------------------------------*
051400
051500*----------------------------------------------------------------*
051600*    TOTAIS GERAIS DO JOB, IMPRESSOS AO FINAL DO RELATORIO.       *
051700*----------------------------------------------------------------*
051800 1900-IMPRIMIR-TOTAIS-GERAIS     SECTION.
051900*----------------------------------------------------------------*
052000
052100*    Soma os tres totais gerais de severidade no total do job.    *
052200     COMPUTE W-GT-TOTAL = W-GT-MUST-FIX + W-GT-SHOULD-FIX
052300                         + W-GT-CONSIDER.
052400
052500     MOVE W-GT-MUST-FIX           TO WT2-MUST-FIX.
052600     MOVE W-GT-SHOULD-FIX         TO WT2-SHOULD-FIX.
052700     MOVE W-GT-CONSIDER           TO WT2-CONSIDER.
052800     MOVE W-GT-TOTAL              TO WT2-TOTAL.
052900     MOVE W-GT-MATTERS            TO WT2-MATTERS.
053000     MOVE W-LINHA-GT-TOTAIS       TO REPORT-LINE.
053100     PERFORM 7960-GRAVAR-ARQ-REPORT THRU 7960-99-FIM.
053200
053300*----------------------------------------------------------------*
053400 1900-99-FIM.                    EXIT.
053500*----------------------------------------------------------------*
053600
053700******************************************************************
053800* ROTINAS AUXILIARES DE ARQUIVO
053900******************************************************************
054000
054100*----------------------------------------------------------------*
054200 7111-ABRIR-INPUT-ARQ-MATTER.
054300*    Abre a carteira de matters para leitura sequencial.          *
054400*----------------------------------------------------------------*
054500
054600     OPEN INPUT MATTER-FILE.
054700     IF NOT FS-OK
054800         DISPLAY "PCA021P - ERRO ABERTURA MATTER-FILE: "
054900                  WS-RESULTADO-ACESSO
055000         GO TO 9999-ABEND-FATAL
055100     END-IF.
055200
055300*----------------------------------------------------------------*
055400 7111-99-FIM.                    EXIT.
055500*----------------------------------------------------------------*
055600
055700*----------------------------------------------------------------*
055800 7153-LER-PROX-ARQ-MATTER.
055900*    Le o proximo matter; casamento por MATTER-ID crescente.      *
056000*----------------------------------------------------------------*
056100
056200     READ MATTER-FILE
056300         AT END
056400             MOVE "Y"             TO W-FIM-MATTER
056500         NOT AT END
056600             MOVE "N"             TO W-FIM-MATTER
056700     END-READ.
056800
056900*----------------------------------------------------------------*
057000 7153-99-FIM.                    EXIT.
057100*----------------------------------------------------------------*
057200
057300*----------------------------------------------------------------*
057400 7190-FECHAR-ARQ-MATTER.
057500*    Fecha a carteira de matters ao final do job.                 *
057600*----------------------------------------------------------------*
057700
057800     CLOSE MATTER-FILE.
057900
058000*----------------------------------------------------------------*
058100 7190-99-FIM.                    EXIT.
058200*----------------------------------------------------------------*
058300
058400*----------------------------------------------------------------*
058500 7511-ABRIR-INPUT-ARQ-JURIS.
058600*    Abre JURIS-FILE, gerado pelo PCA030P, para leitura.          *
058700*----------------------------------------------------------------*
058800
058900     OPEN INPUT JURIS-FILE.
059000     IF NOT FS-OK
059100         DISPLAY "PCA021P - ERRO ABERTURA JURIS-FILE: "
059200                  WS-RESULTADO-ACESSO
059300         GO TO 9999-ABEND-FATAL
059400     END-IF.
059500
059600*----------------------------------------------------------------*
059700 7511-99-FIM.                    EXIT.
059800*----------------------------------------------------------------*
059900
060000*----------------------------------------------------------------*
060100 7563-LER-PROX-ARQ-JURIS.
060200*    Le o proximo registro de resultado de jurisdicao.            *
060300*----------------------------------------------------------------*
060400
060500     READ JURIS-FILE
060600         AT END
060700             MOVE "Y"             TO W-FIM-JURIS
060800         NOT AT END
060900             MOVE "N"             TO W-FIM-JURIS
061000     END-READ.
061100
061200*----------------------------------------------------------------*
061300 7563-99-FIM.                    EXIT.
061400*----------------------------------------------------------------*
061500
061600*----------------------------------------------------------------*
061700 7590-FECHAR-ARQ-JURIS.
061800*    Fecha JURIS-FILE ao final do job.                            *
061900*----------------------------------------------------------------*
062000
062100     CLOSE JURIS-FILE.
062200
062300*----------------------------------------------------------------*
062400 7590-99-FIM.                    EXIT.
062500*----------------------------------------------------------------*
062600
062700*----------------------------------------------------------------*
062800 7611-ABRIR-INPUT-ARQ-FINDING.
062900*    Abre FINDINGS-FILE, gerado pelo PCA030P, para leitura.       *
063000*----------------------------------------------------------------*
063100
063200     OPEN INPUT FINDINGS-FILE.
063300     IF NOT FS-OK
063400         DISPLAY "PCA021P - ERRO ABERTURA FINDINGS-FILE: "
063500                  WS-RESULTADO-ACESSO
063600         GO TO 9999-ABEND-FATAL
063700     END-IF.
063800
063900*----------------------------------------------------------------*
064000 7611-99-FIM.                    EXIT.
064100*----------------------------------------------------------------*
064200
064300*----------------------------------------------------------------*
064400 7663-LER-PROX-ARQ-FINDING.
064500*    Le o proximo achado de gap.                                  *
064600*----------------------------------------------------------------*
064700
064800     READ FINDINGS-FILE
064900         AT END
065000             MOVE "Y"             TO W-FIM-FINDING
065100         NOT AT END
065200             MOVE "N"             TO W-FIM-FINDING
065300     END-READ.
065400
065500*----------------------------------------------------------------*
065600 7663-99-FIM.                    EXIT.
065700*----------------------------------------------------------------*
065800
065900*----------------------------------------------------------------*
066000 7690-FECHAR-ARQ-FINDING.
066100*    Fecha FINDINGS-FILE ao final do job.                         *
066200*----------------------------------------------------------------*
066300
066400     CLOSE FINDINGS-FILE.
066500
066600*----------------------------------------------------------------*
066700 7690-99-FIM.                    EXIT.
066800*----------------------------------------------------------------*
066900
067000*----------------------------------------------------------------*
067100 7910-ABRIR-ARQ-REPORT.
067200*    Abre o relatorio impresso GAPRPT para gravacao.              *
067300*----------------------------------------------------------------*
067400
067500     OPEN OUTPUT REPORT-FILE.
067600     IF NOT FS-OK
067700         DISPLAY "PCA021P - ERRO ABERTURA REPORT-FILE: "
067800                  WS-RESULTADO-ACESSO
067900         GO TO 9999-ABEND-FATAL
068000     END-IF.
068100
068200*----------------------------------------------------------------*
068300 7910-99-FIM.                    EXIT.
068400*----------------------------------------------------------------*
068500
068600*----------------------------------------------------------------*
068700 7960-GRAVAR-ARQ-REPORT.
068800*    Grava uma linha do relatorio impresso.                       *
068900*----------------------------------------------------------------*
069000
069100     WRITE REPORT-LINE.
069200
069300*----------------------------------------------------------------*
069400 7960-99-FIM.                    EXIT.
069500*----------------------------------------------------------------*
069600
069700*----------------------------------------------------------------*
069800 7990-FECHAR-ARQ-REPORT.
069900*    Fecha o relatorio impresso ao final do job.                  *
070000*----------------------------------------------------------------*
070100
070200     CLOSE REPORT-FILE.
070300
070400*----------------------------------------------------------------*
070500 7990-99-FIM.                    EXIT.
070600*----------------------------------------------------------------*
070700
070800******************************************************************
070900* ROTINA DE ABORTO
071000******************************************************************
071100
071200*----------------------------------------------------------------*
071300 9999-ABEND-FATAL                SECTION.
071400*    Aborta o job com RETURN-CODE 16 em erro de abertura          *
071500*    de arquivo.                                                  *
071600*----------------------------------------------------------------*
071700
071800     MOVE 16                      TO RETURN-CODE.
071900     STOP RUN.
072000
072100*----------------------------------------------------------------*
072200 9999-99-FIM.                    EXIT.
072300*----------------------------------------------------------------*
