000100*================================================================*
000200 IDENTIFICATION              DIVISION.
000300*================================================================*
000400 PROGRAM-ID.    PCA030P.
000500 AUTHOR.        REGINA CASTELO BRANCO ALENCAR.
000600 INSTALLATION.  ALENCAR E PRADO ADVOGADOS - CPD.
000700 DATE-WRITTEN.  07 FEB 1986.
000800 DATE-COMPILED.
000900 SECURITY.      CONFIDENCIAL - USO INTERNO DO CPD.
001000*================================================================*
001100*    MODULO......: Analise de Conformidade - Privacidade         *
001200*    PROGRAMA....: PCA030P                                       *
001300*    AUTHOR......: Regina Castelo Branco Alencar                 *
001400*    DATA........: 07/02/1986                                    *
001500*    OBJETIVO ...: Ler a carteira de "matters" (MATTER-FILE),    *
001600*                  determinar as jurisdicoes de privacidade      *
001700*                  aplicaveis, apurar a bandeira de DPIA e       *
001800*                  rodar a analise de gaps de conformidade,      *
001900*                  gravando JURIS-FILE e FINDINGS-FILE.          *
002000*----------------------------------------------------------------*
002100*        L O G    D E   M O D I F I C A C O E S                 *
002200*----------------------------------------------------------------*
002300*  DATA        PROG  CHAMADO   DESCRICAO                        *
002400*----------------------------------------------------------------*
002500*  07/02/1986  RCA   INICIAL  - Deteccao de jurisdicao GDPR/UK   *
002600*                               e bandeira de DPIA.               *
002700*  19/05/1986  RCA   CHG-0014 - Inclusao do detector CCPA/CPRA   *
002800*                               com concatenacao dos criterios  *
002900*                               de limiar no texto do motivo.    *
003000*  03/11/1987  JTM   CHG-0058 - Inclusao dos detectores TDPSA e  *
003100*                               VCDPA (leis ainda nao existiam   *
003200*                               nesta data - espaco reservado    *
003300*                               para a evolucao do escritorio    *
003400*                               para novas jurisdicoes).         *
003500*  22/02/1991  JTM   CHG-0102 - Motor de analise de gaps, grava  *
003600*                               FINDINGS-FILE por jurisdicao     *
003700*                               confirmada.                      *
003800*  14/08/1993  RCA   CHG-0139 - Regras de severidade revisadas   *
003900*                               junto ao setor de compliance.    *
004000*  09/06/1995  MPF   CHG-0177 - Correcao da ordem de avaliacao   *
004100*                               das regras de gap por            *
004200*                               jurisdicao (precisa respeitar    *
004300*                               a ordem do manual do advogado).  *
004400*  30/12/1998  MPF   CHG-0233 - Virada do ano 2000: campos de    *
004500*                               data do cabecalho de job passam  *
004600*                               a usar ano com 4 digitos.        *
004700*  17/03/2001  MPF   CHG-0261 - TDPSA e VCDPA entram em vigor;    *
004800*                               revisao final dos limiares de    *
004900*                               volume de consumidores junto a   *
005000*                               area juridica.                   *
005100*  11/09/2006  LSA   CHG-0309 - Inclusao da bandeira FOOTPRINT-   *
005200*                               SENSITIVE para a regra de        *
005300*                               consentimento sensivel da TDPSA. *
005400*  04/11/2024  RCA   CHG-4471 - Redefinicao das jurisdicoes       *
005500*                               confirmadas como tabela, para a  *
005600*                               rotina de disparo dos gaps.      *
005700*  17/03/2025  LSA   CHG-4519 - Auditoria da area juridica achou  *
005800*                               indicadores do Intake nao         *
005900*                               normalizados fora de SELLS-DATA e *
006000*                               SBA-SMALL-BUSINESS; incluida a     *
006100*                               rotina 1050, que forca para "N"    *
006200*                               toda posicao 39-48/69-135 que nao  *
006300*                               vier "Y" ou "N" do arquivo mestre. *
006400*                               Removido tambem o UPSI-0 do        *
006500*                               SPECIAL-NAMES, que nao era usado   *
006600*                               em nenhum lugar do programa.       *
006700*  09/08/2026  RCA   CHG-4538 - Revisao de QA interna do          *
006800*                               CPD: paragrafo de abertura de     *
006900*                               arquivo de entrada passa a usar   *
007000*                               o padrao -INPUT- (71N1/72N1)      *
007100*                               ja usado nos arquivos de saida;   *
007200*                               COPY de copybook passa a citar    *
007300*                               .\copybooks\ por extenso, sem     *
007400*                               extensao, como no resto do        *
007500*                               parque.                           *
007600*----------------------------------------------------------------*
007700*================================================================*
007800 ENVIRONMENT                     DIVISION.
007900*================================================================*
008000
008100*----------------------------------------------------------------*
008200 CONFIGURATION                   SECTION.
008300*----------------------------------------------------------------*
008400 SPECIAL-NAMES.
008500     CLASS VALID-YN-FLAG IS "Y" "N".
008600
008700*----------------------------------------------------------------*
008800 INPUT-OUTPUT                    SECTION.
008900*----------------------------------------------------------------*
009000 FILE-CONTROL.
009100
009200* Arquivo mestre de matters (entrada)
009300 COPY ".\copybooks\PCA011FC".
009400* Arquivo de resultados de jurisdicao (saida)
009500 COPY ".\copybooks\PCA031FC".
009600* Arquivo de achados da analise de gaps (saida)
009700 COPY ".\copybooks\PCA032FC".
009800
009900*================================================================*
010000 DATA                            DIVISION.
010100*================================================================*
010200 FILE                            SECTION.
010300
010400* Arquivo mestre de matters
010500 COPY ".\copybooks\PCA011FD".
010600* Arquivo de resultados de jurisdicao
010700 COPY ".\copybooks\PCA031FD".
010800* Arquivo de achados
010900 COPY ".\copybooks\PCA032FD".
011000
011100*----------------------------------------------------------------*
011200 WORKING-STORAGE                 SECTION.
011300*----------------------------------------------------------------*
011400* Campos uso comum
011500 COPY ".\copybooks\PCA000W".
011600* Campos do motor de jurisdicao / gaps
011700 COPY ".\copybooks\PCA8000W".
011800
011900* Campos editados para montar o texto do motivo em STRING.
012000 01  W-CAMPOS-EDITADOS.
012100*    receita anual, usado no motivo do CCPA/CPRA
012200     05  W-REV-EDIT                 PIC ZZ,ZZZ,ZZZ,ZZ9.
012300*    volume de consumidores, usado em CCPA/TDPSA/VCDPA
012400     05  W-VOL-EDIT                 PIC ZZZ,ZZZ,ZZ9.
012500     05  FILLER                     PIC X(01) VALUE SPACE.
012600
012700* Flags dos dois gatilhos numericos do CCPA/CPRA, usados para
012800* decidir se concatena os dois no texto do motivo (1210).
012900 01  W-LIMIARES-CCPA.
013000     05  W-CCPA-REV-HIT             PIC X VALUE "N".
013100     05  W-CCPA-VOL-HIT             PIC X VALUE "N".
013200     05  FILLER                     PIC X(01) VALUE SPACE.
013300
013400* Indice da rotina de normalizacao de indicadores (CHG-4519)
013500 77  W-IND-NORM                     PIC 9(03) COMP.
013600
013700*================================================================*
013800 PROCEDURE                       DIVISION.
013900*================================================================*
014000
014100*----------------------------------------------------------------*
014200*    ROTINA PRINCIPAL DO PROGRAMA.                               *
014300*----------------------------------------------------------------*
014400 0000-INICIO                     SECTION.
014500*----------------------------------------------------------------*
014600
014700*    Abre os tres arquivos do job antes de iniciar a leitura.     *
014800     PERFORM 7111-ABRIR-INPUT-ARQ-MATTER THRU 7111-99-FIM.
014900     PERFORM 7510-ABRIR-ARQ-JURIS  THRU 7510-99-FIM.
015000     PERFORM 7610-ABRIR-ARQ-FINDING THRU 7610-99-FIM.
015100
015200     PERFORM 7153-LER-PROX-ARQ-MATTER THRU 7153-99-FIM.
015300
015400*    Loop principal: processa cada matter ate fim de arquivo.     *
015500     PERFORM 1000-PROCESSAR-MATTER THRU 1000-99-FIM
015600         UNTIL W-FIM-MATTER EQUAL "Y".
015700
015800*    Fecha os arquivos e emite o resumo de volumes do job.        *
015900     PERFORM 7190-FECHAR-ARQ-MATTER THRU 7190-99-FIM.
016000     PERFORM 7590-FECHAR-ARQ-JURIS  THRU 7590-99-FIM.
016100     PERFORM 7690-FECHAR-ARQ-FINDING THRU 7690-99-FIM.
016200
016300     DISPLAY "PCA030P - MATTERS LIDOS.......: " W-MATTERS-LIDOS.
016400     DISPLAY "PCA030P - REGISTROS JURIS GRAV.: " W-JURIS-GRAVADOS.
016500     DISPLAY "PCA030P - ACHADOS GRAVADOS.....: "
016600                                      W-FINDINGS-GRAVADOS.
016700
016800     STOP RUN.
016900
017000*----------------------------------------------------------------*
017100 0000-99-FIM.                    EXIT.
017200*----------------------------------------------------------------*
017300
017400*----------------------------------------------------------------*
017500*    PROCESSA UM "MATTER": DETECCAO DE JURISDICAO, BANDEIRA DE    *
017600*    DPIA E ANALISE DE GAPS, NESSA ORDEM, E LE O PROXIMO          *
017700*    REGISTRO.                                                    *
017800*----------------------------------------------------------------*
017900 1000-PROCESSAR-MATTER           SECTION.
018000*----------------------------------------------------------------*
018100
018200*    Passo 1: normaliza indicadores Y/N vindos do Intake.         *
018300     PERFORM 1050-NORMALIZAR-INDICADORES THRU 1050-99-FIM.
018400
018500
018600*    Passo 2: apura a bandeira de DPIA antes dos detectores,      *
018700*    pois as regras de gap consultam essa bandeira.               *
018800     PERFORM 1500-CALCULAR-DPIA     THRU 1500-99-FIM.
018900*    Passo 3: roda os quatro detectores de jurisdicao, na         *
019000*    ordem fixa GDPR, CCPA/CPRA, TDPSA, VCDPA.                    *
019100     PERFORM 1100-AVALIAR-GDPR      THRU 1100-99-FIM.
019200     PERFORM 1200-AVALIAR-CCPA      THRU 1200-99-FIM.
019300     PERFORM 1300-AVALIAR-TDPSA     THRU 1300-99-FIM.
019400     PERFORM 1400-AVALIAR-VCDPA     THRU 1400-99-FIM.
019500*    Passo 4: roda a analise de gaps so nas jurisdicoes que       *
019600*    o passo anterior confirmou.                                  *
019700     PERFORM 1800-ANALISE-GAPS      THRU 1800-99-FIM.
019800
019900     PERFORM 7153-LER-PROX-ARQ-MATTER THRU 7153-99-FIM.
020000
020100*----------------------------------------------------------------*
020200 1000-99-FIM.                    EXIT.
020300*----------------------------------------------------------------*
020400
020500*----------------------------------------------------------------*
020600*    NORMALIZA TODO INDICADOR Y/N DO REGISTRO MATTER-RECORD,      *
020700*    COLUNAS 39-48 (PEGADA OPERACIONAL/CONSUMIDORES) E 69-135     *
020800*    (RESTANTE DAS BANDEIRAS), ANTES DE QUALQUER DETECTOR OU      *
020900*    REGRA DE GAP RODAR.  QUALQUER VALOR QUE NAO SEJA "Y"/"N"     *
021000*    RECEBIDO DO INTAKE E FORCADO PARA "N" (CHG-4519).            *
021100*----------------------------------------------------------------*
021200 1050-NORMALIZAR-INDICADORES     SECTION.
021300*----------------------------------------------------------------*
021400
021500     PERFORM 1055-TESTAR-POSICAO
021600         VARYING W-IND-NORM FROM 39 BY 1
021700         UNTIL W-IND-NORM GREATER 48.
021800
021900     PERFORM 1055-TESTAR-POSICAO
022000         VARYING W-IND-NORM FROM 69 BY 1
022100         UNTIL W-IND-NORM GREATER 135.
022200
022300*----------------------------------------------------------------*
022400 1050-99-FIM.                    EXIT.
022500*----------------------------------------------------------------*
022600
022700 1055-TESTAR-POSICAO.
022800
022900*    CHG-4519: qualquer coisa fora de Y/N vindo do Intake         *
023000*    vira "N" antes de qualquer detector ou regra rodar.          *
023100     IF MT-POSICAO (W-IND-NORM) NOT CLASS VALID-YN-FLAG
023200         MOVE "N"            TO MT-POSICAO (W-IND-NORM)
023300     END-IF.
023400
023500*----------------------------------------------------------------*
023600*    DETECCAO DE JURISDICAO - DETECTOR GDPR. O TESTE DE           *
023700*    ESTABELECIMENTO TEM PRECEDENCIA SOBRE O TESTE DE BASE DE     *
023800*    CONSUMIDORES.                                                *
023900*----------------------------------------------------------------*
024000 1100-AVALIAR-GDPR               SECTION.
024100*----------------------------------------------------------------*
024200
024300     MOVE MATTER-ID              TO JR-MATTER-ID.
024400*    Monta o cabecalho do registro de resultado de jurisdicao.    *
024500     MOVE "GDPR"                 TO JR-JURISDICTION.
024600     MOVE W-DPIA-REQUIRED        TO JR-DPIA-FLAG.
024700
024800*    Teste de estabelecimento tem precedencia; so cai no teste    *
024900*    de base de consumidores se nao houver estabelecimento.       *
025000     IF OP-EU EQUAL "Y" OR OP-UK EQUAL "Y"
025100         MOVE "Y"                TO JR-APPLIES
025200         MOVE "Y"                TO JC-GDPR
025300         MOVE "CLIENT HAS AN ESTABLISHMENT IN EU/UK."
025400                                  TO JR-REASON
025500     ELSE
025600*    Teste de base de consumidores da UE/Reino Unido.             *
025700         IF CN-EU EQUAL "Y" OR CN-UK EQUAL "Y"
025800             MOVE "Y"            TO JR-APPLIES
025900             MOVE "Y"            TO JC-GDPR
026000             MOVE "CLIENT PROCESSES PERSONAL DATA OF EU/UK RESIDENTS."
026100                                  TO JR-REASON
026200         ELSE
026300             MOVE "N"            TO JR-APPLIES
026400             MOVE "N"            TO JC-GDPR
026500*    Nenhum dos dois testes disparou - GDPR nao se aplica.        *
026600             MOVE "NO EU/UK ESTABLISHMENT OR CONSUMER BASE DETECTED."
026700                                  TO JR-REASON
026800         END-IF
026900     END-IF.
027000
027100*    Grava o resultado desta jurisdicao em JURIS-FILE.            *
027200     PERFORM 7560-GRAVAR-ARQ-JURIS THRU 7560-99-FIM.
027300
027400*----------------------------------------------------------------*
027500 1100-99-FIM.                    EXIT.
027600*----------------------------------------------------------------*
027700
027800*----------------------------------------------------------------*
027900*    DETECCAO DE JURISDICAO - DETECTOR CCPA/CPRA. O MOTIVO        *
028000*    CONCATENA OS CRITERIOS DE LIMIAR DISPARADOS, NA ORDEM        *
028100*    RECEITA, VOLUME E VENDA DE DADOS.                            *
028200*----------------------------------------------------------------*
028300 1200-AVALIAR-CCPA               SECTION.
028400*----------------------------------------------------------------*
028500
028600     MOVE MATTER-ID              TO JR-MATTER-ID.
028700*    Monta o cabecalho do registro de resultado de jurisdicao.    *
028800     MOVE "CCPA/CPRA"            TO JR-JURISDICTION.
028900     MOVE W-DPIA-REQUIRED        TO JR-DPIA-FLAG.
029000
029100*    Sem presenca nem base de consumidores na California,         *
029200*    o CCPA/CPRA nao se aplica - nem testa os limiares.           *
029300     IF OP-CA EQUAL "N" AND CN-CA EQUAL "N"
029400         MOVE "N"                TO JR-APPLIES
029500         MOVE "N"                TO JC-CCPA
029600         MOVE "NO CALIFORNIA OPERATIONS OR CONSUMER BASE DETECTED."
029700                                  TO JR-REASON
029800     ELSE
029900         MOVE "N"                TO W-CCPA-REV-HIT
030000         MOVE "N"                TO W-CCPA-VOL-HIT
030100*    Ha presenca na California; testa os tres gatilhos do         *
030200*    CCPA/CPRA: receita, volume de consumidores e venda de        *
030300*    dados (nessa ordem, conforme o manual do advogado).          *
030400         IF ANNUAL-REVENUE GREATER ZERO
030500                 AND ANNUAL-REVENUE NOT LESS 25000000
030600*    Gatilho 1: receita anual >= $25 milhoes.                     *
030700             MOVE "Y"            TO W-CCPA-REV-HIT
030800         END-IF
030900         IF CONSUMER-VOLUME GREATER ZERO
031000                 AND CONSUMER-VOLUME NOT LESS 100000
031100*    Gatilho 2: volume de consumidores >= 100.000.                *
031200             MOVE "Y"            TO W-CCPA-VOL-HIT
031300         END-IF
031400
031500*    Qualquer um dos tres gatilhos faz o CCPA/CPRA se aplicar;    *
031600*    o motivo concatena os que dispararam.                        *
031700         IF W-CCPA-REV-HIT EQUAL "Y" OR W-CCPA-VOL-HIT EQUAL "Y"
031800                 OR SELLS-DATA EQUAL "Y"
031900             MOVE "Y"            TO JR-APPLIES
032000             MOVE "Y"            TO JC-CCPA
032100             PERFORM 1210-MONTAR-MOTIVO-CCPA THRU 1210-99-FIM
032200             MOVE W-CCPA-REASON-TEXT TO JR-REASON
032300         ELSE
032400             MOVE "N"            TO JR-APPLIES
032500             MOVE "N"            TO JC-CCPA
032600*    Presenca na California mas nenhum gatilho disparou -         *
032700*    equipe juridica deve confirmar manualmente.                  *
032800             MOVE "OPERATES IN CALIFORNIA BUT THRESHOLDS NOT MET.
032900-                " VERIFY MANUALLY."      TO JR-REASON
033000         END-IF
033100     END-IF.
033200
033300     PERFORM 7560-GRAVAR-ARQ-JURIS THRU 7560-99-FIM.
033400
033500*----------------------------------------------------------------*
033600 1200-99-FIM.                    EXIT.
033700*----------------------------------------------------------------*
033800
033900*----------------------------------------------------------------*
034000 1210-MONTAR-MOTIVO-CCPA.
034100*----------------------------------------------------------------*
034200
034300*    Concatena os gatilhos disparados no texto do motivo,         *
034400*    sempre na ordem receita / volume / venda de dados.           *
034500     MOVE SPACES                 TO W-CCPA-REASON-TEXT.
034600     MOVE 1                      TO W-CCPA-REASON-PTR.
034700
034800     IF W-CCPA-REV-HIT EQUAL "Y"
034900         MOVE ANNUAL-REVENUE     TO W-REV-EDIT
035000         STRING "ANNUAL REVENUE OF $" DELIMITED BY SIZE
035100                W-REV-EDIT       DELIMITED BY SIZE
035200                " MEETS OR EXCEEDS THE $25,000,000 THRESHOLD. "
035300                                  DELIMITED BY SIZE
035400             INTO W-CCPA-REASON-TEXT
035500             WITH POINTER W-CCPA-REASON-PTR
035600         END-STRING
035700     END-IF.
035800
035900*    Acrescenta o gatilho de volume, se disparado.                *
036000     IF W-CCPA-VOL-HIT EQUAL "Y"
036100         MOVE CONSUMER-VOLUME    TO W-VOL-EDIT
036200         STRING "CONSUMER VOLUME OF " DELIMITED BY SIZE
036300                W-VOL-EDIT       DELIMITED BY SIZE
036400                " MEETS OR EXCEEDS THE 100,000 THRESHOLD. "
036500                                  DELIMITED BY SIZE
036600             INTO W-CCPA-REASON-TEXT
036700             WITH POINTER W-CCPA-REASON-PTR
036800         END-STRING
036900     END-IF.
037000
037100     IF SELLS-DATA EQUAL "Y"
037200*    Acrescenta a venda de dados, se for o caso.                  *
037300         STRING "CLIENT SELLS OR SHARES PERSONAL INFORMATION FOR REVENUE."
037400                                  DELIMITED BY SIZE
037500             INTO W-CCPA-REASON-TEXT
037600             WITH POINTER W-CCPA-REASON-PTR
037700         END-STRING
037800     END-IF.
037900
038000 1210-99-FIM.                    EXIT.
038100
038200*----------------------------------------------------------------*
038300*    DETECCAO DE JURISDICAO - DETECTOR TDPSA. A ISENCAO DE        *
038400*    PEQUENA EMPRESA SBA TEM PRECEDENCIA SOBRE O TESTE DE         *
038500*    VOLUME.                                                      *
038600*----------------------------------------------------------------*
038700 1300-AVALIAR-TDPSA              SECTION.
038800*----------------------------------------------------------------*
038900
039000     MOVE MATTER-ID              TO JR-MATTER-ID.
039100     MOVE "TDPSA"                TO JR-JURISDICTION.
039200     MOVE W-DPIA-REQUIRED        TO JR-DPIA-FLAG.
039300
039400*    Sem presenca nem base de consumidores no Texas, o TDPSA      *
039500*    nao se aplica.                                               *
039600     IF OP-TX EQUAL "N" AND CN-TX EQUAL "N"
039700         MOVE "N"                TO JR-APPLIES
039800         MOVE "N"                TO JC-TDPSA
039900         MOVE "NO TEXAS OPERATIONS OR CONSUMER BASE DETECTED."
040000                                  TO JR-REASON
040100     ELSE
040200*    Isencao de pequena empresa SBA tem precedencia sobre         *
040300*    o teste de volume (ordem do manual do advogado).             *
040400         IF SBA-SMALL-BUSINESS EQUAL "Y"
040500             MOVE "N"            TO JR-APPLIES
040600             MOVE "N"            TO JC-TDPSA
040700             MOVE "SBA SMALL BUSINESS EXEMPT FROM TDPSA.
040800-                " VERIFY CLASSIFICATION."  TO JR-REASON
040900         ELSE
041000             IF CONSUMER-VOLUME GREATER ZERO
041100                     AND CONSUMER-VOLUME NOT LESS 100000
041200*    Sem a isencao, testa o limiar unico de 100.000               *
041300*    consumidores.                                                *
041400                 MOVE CONSUMER-VOLUME TO W-VOL-EDIT
041500                 MOVE "Y"        TO JR-APPLIES
041600                 MOVE "Y"        TO JC-TDPSA
041700                 STRING "CONSUMER VOLUME OF " DELIMITED BY SIZE
041800                        W-VOL-EDIT DELIMITED BY SIZE
041900                        " MEETS OR EXCEEDS THE 100,000 THRESHOLD."
042000                                  DELIMITED BY SIZE
042100                     INTO JR-REASON
042200                 END-STRING
042300             ELSE
042400                 MOVE "N"        TO JR-APPLIES
042500                 MOVE "N"        TO JC-TDPSA
042600*    Presenca no Texas mas volume abaixo do limiar -              *
042700*    confirmar manualmente.                                       *
042800                 MOVE "TEXAS PRESENCE BUT VOLUME BELOW 100,000
042900-                    " THRESHOLD. VERIFY MANUALLY." TO JR-REASON
043000             END-IF
043100         END-IF
043200     END-IF.
043300
043400     PERFORM 7560-GRAVAR-ARQ-JURIS THRU 7560-99-FIM.
043500
043600*----------------------------------------------------------------*
043700 1300-99-FIM.                    EXIT.
043800*----------------------------------------------------------------*
043900
044000*----------------------------------------------------------------*
044100*    DETECCAO DE JURISDICAO - DETECTOR VCDPA. LIMIAR PRIMARIO DE  *
044200*    VOLUME, DEPOIS LIMIAR SECUNDARIO DE VOLUME COM VENDA DE      *
044300*    DADOS.                                                       *
044400*----------------------------------------------------------------*
044500 1400-AVALIAR-VCDPA              SECTION.
044600*----------------------------------------------------------------*
044700
044800     MOVE MATTER-ID              TO JR-MATTER-ID.
044900     MOVE "VCDPA"                TO JR-JURISDICTION.
045000     MOVE W-DPIA-REQUIRED        TO JR-DPIA-FLAG.
045100
045200*    Sem presenca nem base de consumidores na Virginia,           *
045300*    o VCDPA nao se aplica.                                       *
045400     IF OP-VA EQUAL "N" AND CN-VA EQUAL "N"
045500         MOVE "N"                TO JR-APPLIES
045600         MOVE "N"                TO JC-VCDPA
045700         MOVE "NO VIRGINIA OPERATIONS OR CONSUMER BASE DETECTED."
045800                                  TO JR-REASON
045900     ELSE
046000         IF CONSUMER-VOLUME GREATER ZERO
046100                 AND CONSUMER-VOLUME NOT LESS 100000
046200*    Limiar primario: 100.000 consumidores, sem necessidade       *
046300*    de venda de dados.                                           *
046400             MOVE CONSUMER-VOLUME TO W-VOL-EDIT
046500             MOVE "Y"            TO JR-APPLIES
046600             MOVE "Y"            TO JC-VCDPA
046700             STRING "CONSUMER VOLUME OF " DELIMITED BY SIZE
046800                    W-VOL-EDIT   DELIMITED BY SIZE
046900                    " MEETS OR EXCEEDS THE 100,000 THRESHOLD."
047000                                  DELIMITED BY SIZE
047100                 INTO JR-REASON
047200             END-STRING
047300         ELSE
047400             IF CONSUMER-VOLUME GREATER ZERO
047500                     AND CONSUMER-VOLUME NOT LESS 25000
047600*    Limiar secundario: 25.000 consumidores, exige tambem         *
047700*    venda de dados pessoais.                                     *
047800                     AND SELLS-DATA EQUAL "Y"
047900                 MOVE CONSUMER-VOLUME TO W-VOL-EDIT
048000                 MOVE "Y"        TO JR-APPLIES
048100                 MOVE "Y"        TO JC-VCDPA
048200                 STRING "CONSUMER VOLUME OF " DELIMITED BY SIZE
048300                        W-VOL-EDIT DELIMITED BY SIZE
048400                        " MEETS OR EXCEEDS THE 25,000 THRESHOLD AND"
048500                                  DELIMITED BY SIZE
048600                        " CLIENT SELLS PERSONAL DATA FOR REVENUE."
048700                                  DELIMITED BY SIZE
048800                     INTO JR-REASON
048900                 END-STRING
049000             ELSE
049100                 MOVE "N"        TO JR-APPLIES
049200                 MOVE "N"        TO JC-VCDPA
049300*    Presenca na Virginia mas nenhum dos dois limiares            *
049400*    foi atingido - confirmar manualmente.                        *
049500                 MOVE "VIRGINIA PRESENCE BUT CONSUMER VOLUME
049600-                    " THRESHOLDS NOT MET. VERIFY MANUALLY."
049700                                  TO JR-REASON
049800             END-IF
049900         END-IF
050000     END-IF.
050100
050200     PERFORM 7560-GRAVAR-ARQ-JURIS THRU 7560-99-FIM.
050300
050400*----------------------------------------------------------------*
050500 1400-99-FIM.                    EXIT.
050600*----------------------------------------------------------------*
050700
050800*----------------------------------------------------------------*
050900*    BANDEIRA DE DPIA: "OU" PURO SOBRE OS TIPOS DE DADO E         *
051000*    FINALIDADES DE ALTO RISCO, SEM ARITMETICA.                   *
051100*----------------------------------------------------------------*
051200 1500-CALCULAR-DPIA              SECTION.
051300*----------------------------------------------------------------*
051400
051500     MOVE "N"                    TO W-DPIA-REQUIRED.
051600
051700*    Testa os nove tipos de dado de alto risco (MT-DT-FLAG).      *
051800     PERFORM 1510-TESTAR-TIPO-DADO
051900         VARYING W-IND-RISCO FROM 1 BY 1
052000         UNTIL W-IND-RISCO GREATER 9 OR W-DPIA-REQUIRED EQUAL "Y".
052100
052200*    So testa as cinco finalidades de alto risco se nenhum        *
052300*    tipo de dado ja tiver disparado a bandeira.                  *
052400     IF W-DPIA-REQUIRED EQUAL "N"
052500         PERFORM 1520-TESTAR-FINALIDADE
052600             VARYING W-IND-RISCO FROM 1 BY 1
052700             UNTIL W-IND-RISCO GREATER 5 OR W-DPIA-REQUIRED EQUAL "Y"
052800     END-IF.
052900
053000*----------------------------------------------------------------*
053100 1500-99-FIM.                    EXIT.
053200*----------------------------------------------------------------*
053300
053400*----------------------------------------------------------------*
053500 1510-TESTAR-TIPO-DADO.
053600*----------------------------------------------------------------*
053700
053800*    Qualquer tipo de dado sensivel ja liga a bandeira.           *
053900     IF MT-DT-FLAG (W-IND-RISCO) EQUAL "Y"
054000         MOVE "Y"                TO W-DPIA-REQUIRED
054100     END-IF.
054200
054300*----------------------------------------------------------------*
054400 1520-TESTAR-FINALIDADE.
054500*----------------------------------------------------------------*
054600
054700*    Qualquer finalidade de alto risco tambem liga a bandeira.    *
054800     IF MT-PU-FLAG (W-IND-RISCO) EQUAL "Y"
054900         MOVE "Y"                TO W-DPIA-REQUIRED
055000     END-IF.
055100
055200*----------------------------------------------------------------*
055300*    ANALISE DE GAPS: DISPARA A ANALISE PARA AS JURISDICOES       *
055400*    CONFIRMADAS, NA ORDEM FIXA GDPR, CCPA/CPRA, TDPSA, VCDPA.    *
055500*----------------------------------------------------------------*
055600 1800-ANALISE-GAPS               SECTION.
055700*----------------------------------------------------------------*
055800
055900*    So roda a bateria de regras de cada jurisdicao se o          *
056000*    detector correspondente confirmou aplicabilidade.            *
056100     IF JC-GDPR EQUAL "Y"
056200         PERFORM 1810-GAPS-GDPR  THRU 1810-99-FIM
056300     END-IF.
056400     IF JC-CCPA EQUAL "Y"
056500         PERFORM 1820-GAPS-CCPA  THRU 1820-99-FIM
056600     END-IF.
056700     IF JC-TDPSA EQUAL "Y"
056800         PERFORM 1830-GAPS-TDPSA THRU 1830-99-FIM
056900     END-IF.
057000     IF JC-VCDPA EQUAL "Y"
057100         PERFORM 1840-GAPS-VCDPA THRU 1840-99-FIM
057200     END-IF.
057300
057400*----------------------------------------------------------------*
057500 1800-99-FIM.                    EXIT.
057600*----------------------------------------------------------------*
057700
057800*----------------------------------------------------------------*
057900*    14 REGRAS DE GAP DA GDPR, NA ORDEM DO MANUAL DO ADVOGADO.    *
058000*----------------------------------------------------------------*
058100 1810-GAPS-GDPR                  SECTION.
058200*----------------------------------------------------------------*
058300
058400*    Monta o cabecalho dos achados desta jurisdicao.              *
058500     MOVE MATTER-ID              TO FD-MATTER-ID.
058600     MOVE "GDPR"                 TO FD-JURISDICTION.
058700
058800*    REGRA 01 - Lawful Basis Documentation                        *
058900*    item critico para emissao de parecer de conformidade         *
059000*    providenciar antes da emissao do parecer.                    *
059100     IF GP-LAWFUL-BASIS-DOC EQUAL "N"
059200         MOVE "Lawful Basis Documentation" TO FD-REQUIREMENT
059300         MOVE "Article 6 GDPR"   TO FD-AUTHORITY
059400         MOVE "Must Fix"         TO FD-SEVERITY
059500         PERFORM 7660-GRAVAR-ARQ-FINDING THRU 7660-99-FIM
059600     END-IF.
059700
059800*    REGRA 02 - Record of Processing Activities (RoPA)            *
059900*    item critico para emissao de parecer de conformidade         *
060000*    providenciar antes da emissao do parecer.                    *
060100     IF GP-ROPA EQUAL "N"
060200         MOVE "Record of Processing Activities (RoPA)"
060300                                  TO FD-REQUIREMENT
060400         MOVE "Article 30 GDPR"  TO FD-AUTHORITY
060500         MOVE "Must Fix"         TO FD-SEVERITY
060600         PERFORM 7660-GRAVAR-ARQ-FINDING THRU 7660-99-FIM
060700     END-IF.
060800
060900*    REGRA 03 - Data Retention Schedule                           *
061000*    item relevante, acompanhar no proximo parecer                *
061100*    providenciar no proximo ciclo de revisao.                    *
061200     IF GP-RETENTION-SCHED EQUAL "N"
061300         MOVE "Data Retention Schedule" TO FD-REQUIREMENT
061400         MOVE "Article 5(1)(e) GDPR (storage limitation)"
061500                                  TO FD-AUTHORITY
061600         MOVE "Should Fix"       TO FD-SEVERITY
061700         PERFORM 7660-GRAVAR-ARQ-FINDING THRU 7660-99-FIM
061800     END-IF.
061900
062000*    REGRA 04 - Legitimate Interests Assessment (LIA)             *
062100*    item de atencao, sem urgencia para o parecer                 *
062200*    avaliar com o cliente, sem prazo fixo.                       *
062300     IF LB-LEGIT-INTEREST EQUAL "Y" AND GP-LIA EQUAL "N"
062400         MOVE "Legitimate Interests Assessment (LIA)"
062500                                  TO FD-REQUIREMENT
062600         MOVE "Article 6(1)(f) GDPR" TO FD-AUTHORITY
062700         MOVE "Consider Fixing"  TO FD-SEVERITY
062800         PERFORM 7660-GRAVAR-ARQ-FINDING THRU 7660-99-FIM
062900     END-IF.
063000
063100*    REGRA 05 - Privacy Notice at Collection                      *
063200*    item critico para emissao de parecer de conformidade         *
063300*    providenciar antes da emissao do parecer.                    *
063400     IF GP-PRIVACY-NOTICE EQUAL "N"
063500         MOVE "Privacy Notice at Collection" TO FD-REQUIREMENT
063600         MOVE "Articles 13 and 14 GDPR" TO FD-AUTHORITY
063700         MOVE "Must Fix"         TO FD-SEVERITY
063800         PERFORM 7660-GRAVAR-ARQ-FINDING THRU 7660-99-FIM
063900     END-IF.
064000
064100*    REGRA 06 - Cookie Consent Mechanism                          *
064200*    item relevante, acompanhar no proximo parecer                *
064300*    providenciar no proximo ciclo de revisao.                    *
064400     IF GP-COOKIE-CONSENT EQUAL "N"
064500         MOVE "Cookie Consent Mechanism" TO FD-REQUIREMENT
064600         MOVE "ePrivacy Directive; GDPR Article 6" TO FD-AUTHORITY
064700         MOVE "Should Fix"       TO FD-SEVERITY
064800         PERFORM 7660-GRAVAR-ARQ-FINDING THRU 7660-99-FIM
064900     END-IF.
065000
065100*    REGRA 07 - Consent Records                                   *
065200*    item critico para emissao de parecer de conformidade         *
065300*    providenciar antes da emissao do parecer.                    *
065400     IF LB-CONSENT EQUAL "Y" AND GP-CONSENT-RECORDS EQUAL "N"
065500         MOVE "Consent Records"  TO FD-REQUIREMENT
065600         MOVE "Article 7(1) GDPR" TO FD-AUTHORITY
065700         MOVE "Must Fix"         TO FD-SEVERITY
065800         PERFORM 7660-GRAVAR-ARQ-FINDING THRU 7660-99-FIM
065900     END-IF.
066000
066100*    REGRA 08 - Data Subject Rights Procedure                     *
066200*    item critico para emissao de parecer de conformidade         *
066300*    providenciar antes da emissao do parecer.                    *
066400     IF GP-RIGHTS-PROC EQUAL "N"
066500         MOVE "Data Subject Rights Procedure" TO FD-REQUIREMENT
066600         MOVE "Articles 15-22 GDPR" TO FD-AUTHORITY
066700         MOVE "Must Fix"         TO FD-SEVERITY
066800         PERFORM 7660-GRAVAR-ARQ-FINDING THRU 7660-99-FIM
066900     END-IF.
067000
067100*    REGRA 09 - Processor Contracts (Article 28 DPAs)             *
067200*    item critico para emissao de parecer de conformidade         *
067300*    providenciar antes da emissao do parecer.                    *
067400     IF GP-ART28-CONTRACTS EQUAL "N"
067500         MOVE "Processor Contracts (Article 28 DPAs)"
067600                                  TO FD-REQUIREMENT
067700         MOVE "Article 28 GDPR"  TO FD-AUTHORITY
067800         MOVE "Must Fix"         TO FD-SEVERITY
067900         PERFORM 7660-GRAVAR-ARQ-FINDING THRU 7660-99-FIM
068000     END-IF.
068100
068200*    REGRA 10 - International Transfer Mechanism                  *
068300*    item critico para emissao de parecer de conformidade         *
068400*    providenciar antes da emissao do parecer.                    *
068500     IF GDPR-INTL-TRANSFERS EQUAL "Y" AND GP-TRANSFER-MECH EQUAL "N"
068600         MOVE "International Transfer Mechanism"
068700                                  TO FD-REQUIREMENT
068800         MOVE "Articles 44-49 GDPR" TO FD-AUTHORITY
068900         MOVE "Must Fix"         TO FD-SEVERITY
069000         PERFORM 7660-GRAVAR-ARQ-FINDING THRU 7660-99-FIM
069100     END-IF.
069200
069300*    REGRA 11 - Data Breach Response Procedure                    *
069400*    item critico para emissao de parecer de conformidade         *
069500*    providenciar antes da emissao do parecer.                    *
069600     IF GP-BREACH-PROC EQUAL "N"
069700         MOVE "Data Breach Response Procedure" TO FD-REQUIREMENT
069800         MOVE "Articles 33 and 34 GDPR" TO FD-AUTHORITY
069900         MOVE "Must Fix"         TO FD-SEVERITY
070000         PERFORM 7660-GRAVAR-ARQ-FINDING THRU 7660-99-FIM
070100     END-IF.
070200
070300*    REGRA 12 - Data Protection Impact Assessment (DPIA)          *
070400*    item critico para emissao de parecer de conformidade         *
070500*    providenciar antes da emissao do parecer.                    *
070600     IF W-DPIA-REQUIRED EQUAL "Y" AND GP-DPIA-CONDUCTED EQUAL "N"
070700         MOVE "Data Protection Impact Assessment (DPIA)"
070800                                  TO FD-REQUIREMENT
070900         MOVE "Article 35 GDPR"  TO FD-AUTHORITY
071000         MOVE "Must Fix"         TO FD-SEVERITY
071100         PERFORM 7660-GRAVAR-ARQ-FINDING THRU 7660-99-FIM
071200     END-IF.
071300
071400*    REGRA 13 - Privacy by Design and Default                     *
071500*    item relevante, acompanhar no proximo parecer                *
071600*    providenciar no proximo ciclo de revisao.                    *
071700     IF GP-PRIV-BY-DESIGN EQUAL "N"
071800         MOVE "Privacy by Design and Default" TO FD-REQUIREMENT
071900         MOVE "Article 25 GDPR"  TO FD-AUTHORITY
072000         MOVE "Should Fix"       TO FD-SEVERITY
072100         PERFORM 7660-GRAVAR-ARQ-FINDING THRU 7660-99-FIM
072200     END-IF.
072300
072400*    REGRA 14 - Staff Data Protection Training                    *
072500*    item relevante, acompanhar no proximo parecer                *
072600*    providenciar no proximo ciclo de revisao.                    *
072700     IF GP-STAFF-TRAINING EQUAL "N"
072800         MOVE "Staff Data Protection Training" TO FD-REQUIREMENT
072900         MOVE "Article 5(2) GDPR; Article 39(1)(b)" TO FD-AUTHORITY
073000         MOVE "Should Fix"       TO FD-SEVERITY
073100         PERFORM 7660-GRAVAR-ARQ-FINDING THRU 7660-99-FIM
073200     END-IF.
073300
073400*----------------------------------------------------------------*
073500 1810-99-FIM.                    EXIT.
073600*----------------------------------------------------------------*
073700
073800*----------------------------------------------------------------*
073900*    10 REGRAS DE GAP DA CCPA/CPRA, NA ORDEM DO MANUAL.           *
074000*----------------------------------------------------------------*
074100 1820-GAPS-CCPA                  SECTION.
074200*----------------------------------------------------------------*
074300
074400*    Monta o cabecalho dos achados desta jurisdicao.              *
074500     MOVE MATTER-ID              TO FD-MATTER-ID.
074600     MOVE "CCPA/CPRA"            TO FD-JURISDICTION.
074700
074800*    REGRA 01 - Notice at Collection                              *
074900*    item critico para emissao de parecer de conformidade         *
075000*    providenciar antes da emissao do parecer.                    *
075100     IF CP-NOTICE-AT-COLL EQUAL "N"
075200         MOVE "Notice at Collection" TO FD-REQUIREMENT
075300         MOVE "Cal. Civ. Code 1798.100(a)" TO FD-AUTHORITY
075400         MOVE "Must Fix"         TO FD-SEVERITY
075500         PERFORM 7660-GRAVAR-ARQ-FINDING THRU 7660-99-FIM
075600     END-IF.
075700
075800*    REGRA 02 - Privacy Policy Currency                           *
075900*    item critico para emissao de parecer de conformidade         *
076000*    providenciar antes da emissao do parecer.                    *
076100     IF CP-POLICY-12MO EQUAL "N"
076200         MOVE "Privacy Policy Currency" TO FD-REQUIREMENT
076300         MOVE "Cal. Civ. Code 1798.130(a)(5)" TO FD-AUTHORITY
076400         MOVE "Must Fix"         TO FD-SEVERITY
076500         PERFORM 7660-GRAVAR-ARQ-FINDING THRU 7660-99-FIM
076600     END-IF.
076700
076800*    REGRA 03 - Required Privacy Policy Disclosures               *
076900*    item critico para emissao de parecer de conformidade         *
077000*    providenciar antes da emissao do parecer.                    *
077100     IF CP-DISCLOSURES EQUAL "N"
077200         MOVE "Required Privacy Policy Disclosures"
077300                                  TO FD-REQUIREMENT
077400         MOVE "Cal. Civ. Code 1798.130(a)(5)" TO FD-AUTHORITY
077500         MOVE "Must Fix"         TO FD-SEVERITY
077600         PERFORM 7660-GRAVAR-ARQ-FINDING THRU 7660-99-FIM
077700     END-IF.
077800
077900*    REGRA 04 - Do Not Sell or Share Opt-Out Mechanism            *
078000*    item critico para emissao de parecer de conformidade         *
078100*    providenciar antes da emissao do parecer.                    *
078200     IF SELLS-DATA EQUAL "Y" AND CP-OPT-OUT-MECH EQUAL "N"
078300         MOVE "Do Not Sell or Share Opt-Out Mechanism"
078400                                  TO FD-REQUIREMENT
078500         MOVE "Cal. Civ. Code 1798.120" TO FD-AUTHORITY
078600         MOVE "Must Fix"         TO FD-SEVERITY
078700         PERFORM 7660-GRAVAR-ARQ-FINDING THRU 7660-99-FIM
078800     END-IF.
078900
079000*    REGRA 05 - Global Privacy Control (GPC) Signal               *
079100*    item critico para emissao de parecer de conformidade         *
079200*    providenciar antes da emissao do parecer.                    *
079300     IF CP-GPC EQUAL "N"
079400         MOVE "Global Privacy Control (GPC) Signal"
079500                                  TO FD-REQUIREMENT
079600         MOVE "CPPA Regulations 999.315(d)" TO FD-AUTHORITY
079700         MOVE "Must Fix"         TO FD-SEVERITY
079800         PERFORM 7660-GRAVAR-ARQ-FINDING THRU 7660-99-FIM
079900     END-IF.
080000
080100*    REGRA 06 - Limit Use of Sensitive PI Mechanism               *
080200*    item critico para emissao de parecer de conformidade         *
080300*    providenciar antes da emissao do parecer.                    *
080400     IF CCPA-USES-SPI-BEYOND EQUAL "Y" AND CP-SPI-LIMIT-MECH EQUAL "N"
080500         MOVE "Limit Use of Sensitive PI Mechanism"
080600                                  TO FD-REQUIREMENT
080700         MOVE "Cal. Civ. Code 1798.121" TO FD-AUTHORITY
080800         MOVE "Must Fix"         TO FD-SEVERITY
080900         PERFORM 7660-GRAVAR-ARQ-FINDING THRU 7660-99-FIM
081000     END-IF.
081100
081200*    REGRA 07 - Consumer Rights Request Procedure (45-day)        *
081300*    item critico para emissao de parecer de conformidade         *
081400*    providenciar antes da emissao do parecer.                    *
081500     IF CP-RIGHTS-45-DAYS EQUAL "N"
081600         MOVE "Consumer Rights Request Procedure (45-day)"
081700                                  TO FD-REQUIREMENT
081800         MOVE "Cal. Civ. Code 1798.105, 1798.106" TO FD-AUTHORITY
081900         MOVE "Must Fix"         TO FD-SEVERITY
082000         PERFORM 7660-GRAVAR-ARQ-FINDING THRU 7660-99-FIM
082100     END-IF.
082200
082300*    REGRA 08 - Service Provider and Contractor Contracts         *
082400*    item critico para emissao de parecer de conformidade         *
082500*    providenciar antes da emissao do parecer.                    *
082600     IF CP-SVC-CONTRACTS EQUAL "N"
082700         MOVE "Service Provider and Contractor Contracts"
082800                                  TO FD-REQUIREMENT
082900         MOVE "Cal. Civ. Code 1798.140(ag)" TO FD-AUTHORITY
083000         MOVE "Must Fix"         TO FD-SEVERITY
083100         PERFORM 7660-GRAVAR-ARQ-FINDING THRU 7660-99-FIM
083200     END-IF.
083300
083400*    REGRA 09 - Staff Training on Consumer Rights                 *
083500*    item relevante, acompanhar no proximo parecer                *
083600*    providenciar no proximo ciclo de revisao.                    *
083700     IF CP-STAFF-TRAINED EQUAL "N"
083800         MOVE "Staff Training on Consumer Rights"
083900                                  TO FD-REQUIREMENT
084000         MOVE "Cal. Civ. Code 1798.135(a)(3)" TO FD-AUTHORITY
084100         MOVE "Should Fix"       TO FD-SEVERITY
084200         PERFORM 7660-GRAVAR-ARQ-FINDING THRU 7660-99-FIM
084300     END-IF.
084400
084500*    REGRA 10 - Two-Step Verification for Deletion Requests       *
084600*    item relevante, acompanhar no proximo parecer                *
084700*    providenciar no proximo ciclo de revisao.                    *
084800     IF CP-DELETE-VERIFY EQUAL "N"
084900         MOVE "Two-Step Verification for Deletion Requests"
085000                                  TO FD-REQUIREMENT
085100         MOVE "CPPA Regulations 999.323" TO FD-AUTHORITY
085200         MOVE "Should Fix"       TO FD-SEVERITY
085300         PERFORM 7660-GRAVAR-ARQ-FINDING THRU 7660-99-FIM
085400     END-IF.
085500
085600*----------------------------------------------------------------*
085700 1820-99-FIM.                    EXIT.
085800*----------------------------------------------------------------*
085900
086000*----------------------------------------------------------------*
086100*    8 REGRAS DE GAP DA TDPSA, NA ORDEM DO MANUAL.                *
086200*----------------------------------------------------------------*
086300 1830-GAPS-TDPSA                 SECTION.
086400*----------------------------------------------------------------*
086500
086600*    Monta o cabecalho dos achados desta jurisdicao.              *
086700     MOVE MATTER-ID              TO FD-MATTER-ID.
086800     MOVE "TDPSA"                TO FD-JURISDICTION.
086900
087000*    REGRA 01 - Privacy Notice                                    *
087100*    item critico para emissao de parecer de conformidade         *
087200*    providenciar antes da emissao do parecer.                    *
087300     IF TP-PRIVACY-NOTICE EQUAL "N"
087400         MOVE "Privacy Notice"   TO FD-REQUIREMENT
087500         MOVE "Tex. Bus. & Com. Code 541.101" TO FD-AUTHORITY
087600         MOVE "Must Fix"         TO FD-SEVERITY
087700         PERFORM 7660-GRAVAR-ARQ-FINDING THRU 7660-99-FIM
087800     END-IF.
087900
088000*    REGRA 02 - Consumer Rights Response Procedure (45-day)       *
088100*    item critico para emissao de parecer de conformidade         *
088200*    providenciar antes da emissao do parecer.                    *
088300     IF TP-RIGHTS-45-DAYS EQUAL "N"
088400         MOVE "Consumer Rights Response Procedure (45-day)"
088500                                  TO FD-REQUIREMENT
088600         MOVE "Tex. Bus. & Com. Code 541.052" TO FD-AUTHORITY
088700         MOVE "Must Fix"         TO FD-SEVERITY
088800         PERFORM 7660-GRAVAR-ARQ-FINDING THRU 7660-99-FIM
088900     END-IF.
089000
089100*    REGRA 03 - Consumer Appeals Procedure                        *
089200*    item critico para emissao de parecer de conformidade         *
089300*    providenciar antes da emissao do parecer.                    *
089400     IF TP-APPEALS EQUAL "N"
089500         MOVE "Consumer Appeals Procedure" TO FD-REQUIREMENT
089600         MOVE "Tex. Bus. & Com. Code 541.053" TO FD-AUTHORITY
089700         MOVE "Must Fix"         TO FD-SEVERITY
089800         PERFORM 7660-GRAVAR-ARQ-FINDING THRU 7660-99-FIM
089900     END-IF.
090000
090100*    REGRA 04 - Opt-Out Mechanism (Ads/Sale/Profiling)            *
090200*    item critico para emissao de parecer de conformidade         *
090300*    providenciar antes da emissao do parecer.                    *
090400     IF TDPSA-OPT-OUT-SECT EQUAL "Y" AND TP-OPT-OUT-MECH EQUAL "N"
090500         MOVE "Opt-Out Mechanism for Targeted Ads / Sale / Profiling"
090600                                  TO FD-REQUIREMENT
090700         MOVE "Tex. Bus. & Com. Code 541.051" TO FD-AUTHORITY
090800         MOVE "Must Fix"         TO FD-SEVERITY
090900         PERFORM 7660-GRAVAR-ARQ-FINDING THRU 7660-99-FIM
091000     END-IF.
091100
091200*    REGRA 05 - Universal Opt-Out Mechanism (UOOM)                *
091300*    item critico para emissao de parecer de conformidade         *
091400*    providenciar antes da emissao do parecer.                    *
091500     IF TP-UOOM EQUAL "N"
091600         MOVE "Universal Opt-Out Mechanism (UOOM)"
091700                                  TO FD-REQUIREMENT
091800         MOVE "Tex. Bus. & Com. Code 541.056" TO FD-AUTHORITY
091900         MOVE "Must Fix"         TO FD-SEVERITY
092000         PERFORM 7660-GRAVAR-ARQ-FINDING THRU 7660-99-FIM
092100     END-IF.
092200
092300*    REGRA 06 - Sensitive Data Opt-In Consent                     *
092400*    item critico para emissao de parecer de conformidade         *
092500*    providenciar antes da emissao do parecer.                    *
092600     IF FOOTPRINT-SENSITIVE EQUAL "Y" AND TP-SENSITIVE-CONSENT EQUAL "N"
092700         MOVE "Sensitive Data Opt-In Consent" TO FD-REQUIREMENT
092800         MOVE "Tex. Bus. & Com. Code 541.101(b)" TO FD-AUTHORITY
092900         MOVE "Must Fix"         TO FD-SEVERITY
093000         PERFORM 7660-GRAVAR-ARQ-FINDING THRU 7660-99-FIM
093100     END-IF.
093200
093300*    REGRA 07 - Data Processing Agreements with Processors        *
093400*    item critico para emissao de parecer de conformidade         *
093500*    providenciar antes da emissao do parecer.                    *
093600     IF TP-DPA-CONTRACTS EQUAL "N"
093700         MOVE "Data Processing Agreements with Processors"
093800                                  TO FD-REQUIREMENT
093900         MOVE "Tex. Bus. & Com. Code 541.104" TO FD-AUTHORITY
094000         MOVE "Must Fix"         TO FD-SEVERITY
094100         PERFORM 7660-GRAVAR-ARQ-FINDING THRU 7660-99-FIM
094200     END-IF.
094300
094400*    REGRA 08 - Data Protection Assessments                       *
094500*    item critico para emissao de parecer de conformidade         *
094600*    providenciar antes da emissao do parecer.                    *
094700     IF TDPSA-OPT-OUT-SECT EQUAL "Y" AND TP-DPA-ASSESSMENTS EQUAL "N"
094800         MOVE "Data Protection Assessments" TO FD-REQUIREMENT
094900         MOVE "Tex. Bus. & Com. Code 541.105" TO FD-AUTHORITY
095000         MOVE "Must Fix"         TO FD-SEVERITY
095100         PERFORM 7660-GRAVAR-ARQ-FINDING THRU 7660-99-FIM
095200     END-IF.
095300
095400*----------------------------------------------------------------*
095500 1830-99-FIM.                    EXIT.
095600*----------------------------------------------------------------*
095700
095800*----------------------------------------------------------------*
095900*    8 REGRAS DE GAP DA VCDPA, NA ORDEM DO MANUAL.                *
096000*----------------------------------------------------------------*
096100 1840-GAPS-VCDPA                 SECTION.
096200*----------------------------------------------------------------*
096300
096400*    Monta o cabecalho dos achados desta jurisdicao.              *
096500     MOVE MATTER-ID              TO FD-MATTER-ID.
096600     MOVE "VCDPA"                TO FD-JURISDICTION.
096700
096800*    REGRA 01 - Privacy Notice                                    *
096900*    item critico para emissao de parecer de conformidade         *
097000*    providenciar antes da emissao do parecer.                    *
097100     IF VP-PRIVACY-NOTICE EQUAL "N"
097200         MOVE "Privacy Notice"   TO FD-REQUIREMENT
097300         MOVE "Va. Code Ann. 59.1-578(A)" TO FD-AUTHORITY
097400         MOVE "Must Fix"         TO FD-SEVERITY
097500         PERFORM 7660-GRAVAR-ARQ-FINDING THRU 7660-99-FIM
097600     END-IF.
097700
097800*    REGRA 02 - Consumer Rights Response Procedure (45-day)       *
097900*    item critico para emissao de parecer de conformidade         *
098000*    providenciar antes da emissao do parecer.                    *
098100     IF VP-RIGHTS-45-DAYS EQUAL "N"
098200         MOVE "Consumer Rights Response Procedure (45-day)"
098300                                  TO FD-REQUIREMENT
098400         MOVE "Va. Code Ann. 59.1-581(A)" TO FD-AUTHORITY
098500         MOVE "Must Fix"         TO FD-SEVERITY
098600         PERFORM 7660-GRAVAR-ARQ-FINDING THRU 7660-99-FIM
098700     END-IF.
098800
098900*    REGRA 03 - Consumer Appeals Procedure                        *
099000*    item critico para emissao de parecer de conformidade         *
099100*    providenciar antes da emissao do parecer.                    *
099200     IF VP-APPEALS EQUAL "N"
099300         MOVE "Consumer Appeals Procedure" TO FD-REQUIREMENT
099400         MOVE "Va. Code Ann. 59.1-581(C)" TO FD-AUTHORITY
099500         MOVE "Must Fix"         TO FD-SEVERITY
099600         PERFORM 7660-GRAVAR-ARQ-FINDING THRU 7660-99-FIM
099700     END-IF.
099800
099900*    REGRA 04 - Opt-Out Mechanism (Ads/Sale/Profiling)            *
100000*    item critico para emissao de parecer de conformidade         *
100100*    providenciar antes da emissao do parecer.                    *
100200     IF VCDPA-OPT-OUT-SECT EQUAL "Y" AND VP-OPT-OUT-MECH EQUAL "N"
100300         MOVE "Opt-Out Mechanism for Targeted Ads / Sale / Profiling"
100400                                  TO FD-REQUIREMENT
100500         MOVE "Va. Code Ann. 59.1-578(A)(5)" TO FD-AUTHORITY
100600         MOVE "Must Fix"         TO FD-SEVERITY
100700         PERFORM 7660-GRAVAR-ARQ-FINDING THRU 7660-99-FIM
100800     END-IF.
100900
101000*    REGRA 05 - Sensitive Data Opt-In Consent                     *
101100*    item critico para emissao de parecer de conformidade         *
101200*    providenciar antes da emissao do parecer.                    *
101300     IF VCDPA-SENSITIVE EQUAL "Y" AND VP-SENSITIVE-CONSENT EQUAL "N"
101400         MOVE "Sensitive Data Opt-In Consent" TO FD-REQUIREMENT
101500         MOVE "Va. Code Ann. 59.1-578(B)" TO FD-AUTHORITY
101600         MOVE "Must Fix"         TO FD-SEVERITY
101700         PERFORM 7660-GRAVAR-ARQ-FINDING THRU 7660-99-FIM
101800     END-IF.
101900
102000*    REGRA 06 - Data Processing Agreements with Processors        *
102100*    item critico para emissao de parecer de conformidade         *
102200*    providenciar antes da emissao do parecer.                    *
102300     IF VP-DPA-CONTRACTS EQUAL "N"
102400         MOVE "Data Processing Agreements with Processors"
102500                                  TO FD-REQUIREMENT
102600         MOVE "Va. Code Ann. 59.1-580" TO FD-AUTHORITY
102700         MOVE "Must Fix"         TO FD-SEVERITY
102800         PERFORM 7660-GRAVAR-ARQ-FINDING THRU 7660-99-FIM
102900     END-IF.
103000
103100*    REGRA 07 - Data Protection Impact Assessments (PIAs)         *
103200*    item critico para emissao de parecer de conformidade         *
103300*    providenciar antes da emissao do parecer.                    *
103400     IF VCDPA-OPT-OUT-SECT EQUAL "Y" AND VP-PIA-ASSESSMENTS EQUAL "N"
103500         MOVE "Data Protection Impact Assessments (PIAs)"
103600                                  TO FD-REQUIREMENT
103700         MOVE "Va. Code Ann. 59.1-582" TO FD-AUTHORITY
103800         MOVE "Must Fix"         TO FD-SEVERITY
103900         PERFORM 7660-GRAVAR-ARQ-FINDING THRU 7660-99-FIM
104000     END-IF.
104100
104200*    REGRA 08 - Third-Party Contracts Updated for VCDPA           *
104300*    item relevante, acompanhar no proximo parecer                *
104400*    providenciar no proximo ciclo de revisao.                    *
104500     IF VP-3P-CONTRACTS EQUAL "N"
104600         MOVE "Third-Party Contracts Updated for VCDPA"
104700                                  TO FD-REQUIREMENT
104800         MOVE "Va. Code Ann. 59.1-580" TO FD-AUTHORITY
104900         MOVE "Should Fix"       TO FD-SEVERITY
105000         PERFORM 7660-GRAVAR-ARQ-FINDING THRU 7660-99-FIM
105100     END-IF.
105200
105300*----------------------------------------------------------------*
105400 1840-99-FIM.                    EXIT.
105500*----------------------------------------------------------------*
105600
105700******************************************************************
105800* ROTINAS AUXILIARES DE ARQUIVO
105900******************************************************************
106000
106100*----------------------------------------------------------------*
106200 7111-ABRIR-INPUT-ARQ-MATTER.
106300*    Abre a carteira de matters para leitura sequencial.          *
106400*----------------------------------------------------------------*
106500
106600     OPEN INPUT MATTER-FILE.
106700     IF NOT FS-OK
106800         DISPLAY "PCA030P - ERRO ABERTURA MATTER-FILE: "
106900                  WS-RESULTADO-ACESSO
107000         GO TO 9999-ABEND-FATAL
107100     END-IF.
107200
107300*----------------------------------------------------------------*
107400 7111-99-FIM.                    EXIT.
107500*----------------------------------------------------------------*
107600
107700*----------------------------------------------------------------*
107800 7153-LER-PROX-ARQ-MATTER.
107900*    Le o proximo matter e conta os lidos para o resumo final.    *
108000*----------------------------------------------------------------*
108100
108200     READ MATTER-FILE
108300         AT END
108400             MOVE "Y"            TO W-FIM-MATTER
108500         NOT AT END
108600             MOVE "N"            TO W-FIM-MATTER
108700             ADD 1 TO W-MATTERS-LIDOS
108800     END-READ.
108900
109000*----------------------------------------------------------------*
109100 7153-99-FIM.                    EXIT.
109200*----------------------------------------------------------------*
109300
109400*----------------------------------------------------------------*
109500 7190-FECHAR-ARQ-MATTER.
109600*    Fecha a carteira de matters ao final do job.                 *
109700*----------------------------------------------------------------*
109800
109900     CLOSE MATTER-FILE.
110000
110100*----------------------------------------------------------------*
110200 7190-99-FIM.                    EXIT.
110300*----------------------------------------------------------------*
110400
110500*----------------------------------------------------------------*
110600 7510-ABRIR-ARQ-JURIS.
110700*    Abre JURIS-FILE para gravacao dos resultados de jurisdicao.  *
110800*----------------------------------------------------------------*
110900
111000     OPEN OUTPUT JURIS-FILE.
111100     IF NOT FS-OK
111200         DISPLAY "PCA030P - ERRO ABERTURA JURIS-FILE: "
111300                  WS-RESULTADO-ACESSO
111400         GO TO 9999-ABEND-FATAL
111500     END-IF.
111600
111700*----------------------------------------------------------------*
111800 7510-99-FIM.                    EXIT.
111900*----------------------------------------------------------------*
112000
112100*----------------------------------------------------------------*
112200 7560-GRAVAR-ARQ-JURIS.
112300*    Grava um registro de resultado de jurisdicao por chamada.    *
112400*----------------------------------------------------------------*
112500
112600     WRITE JURISDICTION-RESULT.
112700     IF FS-OK
112800         ADD 1 TO W-JURIS-GRAVADOS
112900     END-IF.
113000
113100*----------------------------------------------------------------*
113200 7560-99-FIM.                    EXIT.
113300*----------------------------------------------------------------*
113400
113500*----------------------------------------------------------------*
113600 7590-FECHAR-ARQ-JURIS.
113700*    Fecha JURIS-FILE ao final do job.                            *
113800*----------------------------------------------------------------*
113900
114000     CLOSE JURIS-FILE.
114100
114200*----------------------------------------------------------------*
114300 7590-99-FIM.                    EXIT.
114400*----------------------------------------------------------------*
114500
114600*----------------------------------------------------------------*
114700 7610-ABRIR-ARQ-FINDING.
114800*    Abre FINDINGS-FILE para gravacao dos achados de gap.         *
114900*----------------------------------------------------------------*
115000
115100     OPEN OUTPUT FINDINGS-FILE.
115200     IF NOT FS-OK
115300         DISPLAY "PCA030P - ERRO ABERTURA FINDINGS-FILE: "
115400                  WS-RESULTADO-ACESSO
115500         GO TO 9999-ABEND-FATAL
115600     END-IF.
115700
115800*----------------------------------------------------------------*
115900 7610-99-FIM.                    EXIT.
116000*----------------------------------------------------------------*
116100
116200*----------------------------------------------------------------*
116300 7660-GRAVAR-ARQ-FINDING.
116400*    Grava um achado de gap por chamada, uma regra descumprida.   *
116500*----------------------------------------------------------------*
116600
116700     WRITE FINDING-RECORD.
116800     IF FS-OK
116900         ADD 1 TO W-FINDINGS-GRAVADOS
117000     END-IF.
117100
117200*----------------------------------------------------------------*
117300 7660-99-FIM.                    EXIT.
117400*----------------------------------------------------------------*
117500
117600*----------------------------------------------------------------*
117700 7690-FECHAR-ARQ-FINDING.
117800*    Fecha FINDINGS-FILE ao final do job.                         *
117900*----------------------------------------------------------------*
118000
118100     CLOSE FINDINGS-FILE.
118200
118300*----------------------------------------------------------------*
118400 7690-99-FIM.                    EXIT.
118500*----------------------------------------------------------------*
118600
118700******************************************************************
118800* ROTINA DE ABORTO
118900******************************************************************
119000
119100*----------------------------------------------------------------*
119200 9999-ABEND-FATAL                SECTION.
119300*    Aborta o job com RETURN-CODE 16 em erro de abertura de       *
119400*    arquivo - o operador verifica o log e reroda.                *
119500*----------------------------------------------------------------*
119600
119700     MOVE 16                     TO RETURN-CODE.
119800     STOP RUN.
119900
120000*----------------------------------------------------------------*
120100 9999-99-FIM.                    EXIT.
120200*----------------------------------------------------------------*
