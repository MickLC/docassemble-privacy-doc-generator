000100*================================================================*
000200*    MODULO......: Analise de Conformidade - Privacidade         *
000300*    AUTHOR......: Regina Castelo Branco Alencar                 *
000400*    DATA........: 07/02/1986                                    *
000500*    OBJETIVO ...: FD / layout do registro MATTER (carteira de   *
000600*                  cliente-processo), 200 posicoes fixas.        *
000700*----------------------------------------------------------------*
000800*    Todo indicador eh um unico caracter "Y"/"N"; qualquer outro *
000900*    valor recebido do Intake eh tratado como "N" na leitura.    *
001000*    Campos numericos sao zoned, sem sinal, justificados a       *
001100*    direita, zero-fill (zero = nao informado / desconhecido).   *
001200*----------------------------------------------------------------*
001300*    17/03/2025  LSA   CHG-4519 - Incluida MATTER-RECORD-TAB,     *
001400*                      visao do registro como tabela de 1        *
001500*                      posicao, para a rotina de normalizacao     *
001600*                      de indicadores do PCA030P (1050).          *
001700*================================================================*
001800 FD  MATTER-FILE
001900     LABEL RECORD IS STANDARD.
002000 01  MATTER-RECORD.
002100     03  MATTER-ID                  PIC X(08).
002200     03  CLIENT-NAME                PIC X(30).
002300
002400*--  Pegada operacional / base de consumidores  -----------------*
002500     03  MT-OPERATES-IN.
002600         05  OP-EU                  PIC X.
002700         05  OP-UK                  PIC X.
002800         05  OP-CA                  PIC X.
002900         05  OP-TX                  PIC X.
003000         05  OP-VA                  PIC X.
003100     03  MT-CONSUMERS-IN.
003200         05  CN-EU                  PIC X.
003300         05  CN-UK                  PIC X.
003400         05  CN-CA                  PIC X.
003500         05  CN-TX                  PIC X.
003600         05  CN-VA                  PIC X.
003700
003800     03  ANNUAL-REVENUE             PIC 9(11).
003900     03  CONSUMER-VOLUME            PIC 9(09).
004000     03  SELLS-DATA                 PIC X.
004100     03  SBA-SMALL-BUSINESS         PIC X.
004200
004300*--  Indicadores de dado de alto risco, 10 posicoes (71-80),     *
004400*    redefinidos abaixo como tabela para o teste de DPIA.        *
004500     03  MT-HIGH-RISK-DATA-TYPES.
004600         05  DT-HEALTH              PIC X.
004700         05  DT-BIOMETRIC           PIC X.
004800         05  DT-GEOLOCATION         PIC X.
004900         05  DT-CHILDREN            PIC X.
005000         05  DT-RACIAL              PIC X.
005100         05  DT-CRIMINAL            PIC X.
005200         05  DT-GENETIC             PIC X.
005300         05  DT-FINANCIAL           PIC X.
005400         05  DT-LOCATION            PIC X.
005500         05  DT-FILLER              PIC X.
005600     03  MT-HIGH-RISK-DATA-TAB REDEFINES MT-HIGH-RISK-DATA-TYPES.
005700         05  MT-DT-FLAG             PIC X OCCURS 10 TIMES.
005800
005900*--  Indicadores de finalidade de alto risco, 6 posicoes (81-86) *
006000*    redefinidos abaixo, mesma tecnica da tabela acima.          *
006100     03  MT-HIGH-RISK-PURPOSES.
006200         05  PU-TARGETED-ADS        PIC X.
006300         05  PU-PROFILING           PIC X.
006400         05  PU-SHARING-SELLING     PIC X.
006500         05  PU-ANALYTICS           PIC X.
006600         05  PU-FRAUD-PREVENTION    PIC X.
006700         05  PU-FILLER              PIC X.
006800     03  MT-HIGH-RISK-PURP-TAB REDEFINES MT-HIGH-RISK-PURPOSES.
006900         05  MT-PU-FLAG             PIC X OCCURS 6 TIMES.
007000
007100*--  Base legal e bandeiras de transferencia / uso sensivel,     *
007200*    87-94  --------------------------------------------------- *
007300     03  LB-CONSENT                 PIC X.
007400     03  LB-LEGIT-INTEREST          PIC X.
007500     03  GDPR-INTL-TRANSFERS        PIC X.
007600     03  CCPA-USES-SPI-BEYOND       PIC X.
007700     03  TDPSA-OPT-OUT-SECT         PIC X.
007800     03  VCDPA-OPT-OUT-SECT         PIC X.
007900     03  VCDPA-SENSITIVE            PIC X.
008000     03  FOOTPRINT-SENSITIVE        PIC X.
008100
008200*--  Postura de conformidade GDPR, 95-108  ----------------------*
008300     03  MT-POSTURA-GDPR.
008400         05  GP-LAWFUL-BASIS-DOC    PIC X.
008500         05  GP-ROPA                PIC X.
008600         05  GP-RETENTION-SCHED     PIC X.
008700         05  GP-LIA                 PIC X.
008800         05  GP-PRIVACY-NOTICE      PIC X.
008900         05  GP-COOKIE-CONSENT      PIC X.
009000         05  GP-CONSENT-RECORDS     PIC X.
009100         05  GP-RIGHTS-PROC         PIC X.
009200         05  GP-ART28-CONTRACTS     PIC X.
009300         05  GP-TRANSFER-MECH       PIC X.
009400         05  GP-BREACH-PROC         PIC X.
009500         05  GP-DPIA-CONDUCTED      PIC X.
009600         05  GP-PRIV-BY-DESIGN      PIC X.
009700         05  GP-STAFF-TRAINING      PIC X.
009800
009900*--  Postura de conformidade CCPA/CPRA, 109-118  ----------------*
010000     03  MT-POSTURA-CCPA.
010100         05  CP-NOTICE-AT-COLL      PIC X.
010200         05  CP-POLICY-12MO         PIC X.
010300         05  CP-DISCLOSURES         PIC X.
010400         05  CP-OPT-OUT-MECH        PIC X.
010500         05  CP-GPC                 PIC X.
010600         05  CP-SPI-LIMIT-MECH      PIC X.
010700         05  CP-RIGHTS-45-DAYS      PIC X.
010800         05  CP-SVC-CONTRACTS       PIC X.
010900         05  CP-STAFF-TRAINED       PIC X.
011000         05  CP-DELETE-VERIFY       PIC X.
011100
011200*--  Postura de conformidade TDPSA, 119-126  --------------------*
011300     03  MT-POSTURA-TDPSA.
011400         05  TP-PRIVACY-NOTICE      PIC X.
011500         05  TP-RIGHTS-45-DAYS      PIC X.
011600         05  TP-APPEALS             PIC X.
011700         05  TP-OPT-OUT-MECH        PIC X.
011800         05  TP-UOOM                PIC X.
011900         05  TP-SENSITIVE-CONSENT   PIC X.
012000         05  TP-DPA-CONTRACTS       PIC X.
012100         05  TP-DPA-ASSESSMENTS     PIC X.
012200
012300*--  Postura de conformidade VCDPA, 127-135  --------------------*
012400     03  MT-POSTURA-VCDPA.
012500         05  VP-PRIVACY-NOTICE      PIC X.
012600         05  VP-RIGHTS-45-DAYS      PIC X.
012700         05  VP-APPEALS             PIC X.
012800         05  VP-OPT-OUT-MECH        PIC X.
012900         05  VP-SENSITIVE-CONSENT   PIC X.
013000         05  VP-DPA-CONTRACTS       PIC X.
013100         05  VP-PIA-ASSESSMENTS     PIC X.
013200         05  VP-3P-CONTRACTS        PIC X.
013300         05  VP-FILLER              PIC X.
013400
013500     03  FILLER                     PIC X(65).
013600
013700*--  Visao do registro inteiro como tabela de 1 posicao, usada    *
013800*    pela rotina de normalizacao de indicadores (qualquer valor   *
013900*    que nao seja "Y" ou "N" lido do Intake e forcado para "N"    *
014000*    antes do motor de jurisdicao/gaps rodar).  Colunas 39-48 e   *
014100*    69-135 sao bandeiras; as demais (ID, nome, valores           *
014200*    numericos, filler) nao sao tocadas.  ------------------------*
014300 01  MATTER-RECORD-TAB REDEFINES MATTER-RECORD.
014400     03  MT-POSICAO                 PIC X OCCURS 200 TIMES.
