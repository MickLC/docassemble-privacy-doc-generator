000100*================================================================*
000200*    MODULO......: Analise de Conformidade - Privacidade         *
000300*    AUTHOR......: Regina Castelo Branco Alencar                 *
000400*    DATA........: 07/02/1986                                    *
000500*    OBJETIVO ...: SELECT do arquivo mestre de "matters"         *
000600*                  (processos/clientes) do escritorio.          *
000700*----------------------------------------------------------------*
000800*    Arquivo de entrada, uma carteira por cliente-processo,      *
000900*    gerado pela area de Intake e recebido ja classificado por   *
001000*    MATTER-ID (ver rotina de ordenacao externa ao job).         *
001100*================================================================*
001200     SELECT MATTER-FILE        ASSIGN TO MATTIN
001300              ORGANIZATION IS SEQUENTIAL
001400              ACCESS MODE  IS SEQUENTIAL
001500              FILE STATUS  IS WS-RESULTADO-ACESSO.
