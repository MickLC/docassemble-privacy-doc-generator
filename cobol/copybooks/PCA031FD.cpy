000100*================================================================*
000200*    MODULO......: Analise de Conformidade - Privacidade         *
000300*    AUTHOR......: Regina Castelo Branco Alencar                 *
000400*    DATA........: 07/02/1986                                    *
000500*    OBJETIVO ...: FD / layout do registro JURISDICTION-RESULT,  *
000600*                  120 posicoes fixas.                           *
000700*----------------------------------------------------------------*
000800*    Registro de 120 posicoes definido pela interface com o      *
000900*    escritorio (layout fechado, sem folga para FILLER de        *
001000*    arredondamento - layout fixado pela especificacao de         *
001100*    interface do escritorio-cliente).                            *
001200*================================================================*
001300 FD  JURIS-FILE
001400     LABEL RECORD IS STANDARD.
001500 01  JURISDICTION-RESULT.
001600     03  JR-MATTER-ID               PIC X(08).
001700     03  JR-JURISDICTION            PIC X(10).
001800     03  JR-APPLIES                 PIC X.
001900     03  JR-DPIA-FLAG               PIC X.
002000     03  JR-REASON                  PIC X(100).
