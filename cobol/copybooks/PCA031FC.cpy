000100*================================================================*
000200*    MODULO......: Analise de Conformidade - Privacidade         *
000300*    AUTHOR......: Regina Castelo Branco Alencar                 *
000400*    DATA........: 07/02/1986                                    *
000500*    OBJETIVO ...: SELECT do arquivo de saida JURIS-FILE         *
000600*                  (resultado da deteccao de jurisdicoes).       *
000700*----------------------------------------------------------------*
000800*    Quatro registros por "matter", sempre na ordem GDPR,        *
000900*    CCPA/CPRA, TDPSA, VCDPA.                                    *
001000*================================================================*
001100     SELECT JURIS-FILE         ASSIGN TO JURISOT
001200              ORGANIZATION IS SEQUENTIAL
001300              ACCESS MODE  IS SEQUENTIAL
001400              FILE STATUS  IS WS-RESULTADO-ACESSO.
