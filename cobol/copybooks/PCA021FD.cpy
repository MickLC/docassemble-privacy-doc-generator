000100*================================================================*
000200*    MODULO......: Analise de Conformidade - Privacidade         *
000300*    AUTHOR......: Regina Castelo Branco Alencar                 *
000400*    DATA........: 09/05/1987                                    *
000500*    OBJETIVO ...: FD do relatorio impresso, linha de 132        *
000600*                  colunas (formulario continuo padrao).         *
000700*================================================================*
000800 FD  REPORT-FILE
000900     LABEL RECORD IS STANDARD.
001000 01  REPORT-LINE                    PIC X(132).
