000100*================================================================*
000200*    MODULO......: Analise de Conformidade - Privacidade         *
000300*    AUTHOR......: Regina Castelo Branco Alencar                 *
000400*    DATA........: 07/02/1986                                    *
000500*    OBJETIVO ...: FD / layout do registro FINDING, 150          *
000600*                  posicoes fixas.                               *
000700*----------------------------------------------------------------*
000800*    O texto longo de "current state" / "gap" fica no manual do  *
000900*    advogado responsavel - este arquivo carrega somente os      *
001000*    campos que identificam univocamente o achado (requisito +   *
001100*    base legal + severidade).                                   *
001200*================================================================*
001300 FD  FINDINGS-FILE
001400     LABEL RECORD IS STANDARD.
001500 01  FINDING-RECORD.
001600     03  FD-MATTER-ID               PIC X(08).
001700     03  FD-JURISDICTION            PIC X(10).
001800     03  FD-REQUIREMENT             PIC X(60).
001900     03  FD-AUTHORITY               PIC X(50).
002000     03  FD-SEVERITY                PIC X(16).
002100     03  FILLER                     PIC X(06).
