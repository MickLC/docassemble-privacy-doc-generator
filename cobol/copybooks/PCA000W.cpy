000100*================================================================*
000200*    MODULO......: Analise de Conformidade - Privacidade         *
000300*    AUTHOR......: Regina Castelo Branco Alencar                 *
000400*    DATA........: 07/02/1986                                    *
000500*    OBJETIVO ...: Campos para uso comum entre os programas do   *
000600*                  job de analise de conformidade.               *
000700*================================================================*
000800 77  W-PROGRAMA                  PIC X(08) VALUE SPACES.
000900 77  W-FIM-MATTER                PIC X(01) VALUE "N".
001000 77  W-FIM-JURIS                  PIC X(01) VALUE "N".
001100 77  W-FIM-FINDING               PIC X(01) VALUE "N".
001200 77  W-CAB-IMPRESSO              PIC X(01) VALUE "N".
001300
001400*----------------------------------------------------------------*
001500* File Status
001600*----------------------------------------------------------------*
001700 77  WS-RESULTADO-ACESSO         PIC X(02).
001800     88  FS-OK                   VALUE "00".
001900     88  FS-ARQ-NAO-ENCONTRADO   VALUE "35".
002000     88  FS-FIM                  VALUE "10".
002100     88  FS-ERRO-LAYOUT          VALUE "39".
002200
002300*----------------------------------------------------------------*
002400* Contadores do job (COMP - nao sao campos de relatorio)
002500*----------------------------------------------------------------*
002600 01  W-CONTADORES-JOB.
002700     05  W-MATTERS-LIDOS         PIC 9(07) COMP.
002800     05  W-JURIS-GRAVADOS        PIC 9(07) COMP.
002900     05  W-FINDINGS-GRAVADOS     PIC 9(07) COMP.
003000     05  FILLER                  PIC X(01).
