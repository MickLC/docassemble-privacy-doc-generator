000100*================================================================*
000200*    MODULO......: Analise de Conformidade - Privacidade         *
000300*    AUTHOR......: Regina Castelo Branco Alencar                 *
000400*    DATA........: 07/02/1986                                    *
000500*    OBJETIVO ...: Campos de trabalho do motor de deteccao de    *
000600*                  jurisdicoes e de analise de gaps.             *
000700*----------------------------------------------------------------*
000800*    2024-11-04 RCA CHG-04471 Redefinicao das jurisdicoes        *
000900*                  confirmadas como tabela, para a rotina de     *
001000*                 disparo da analise de gaps.                    *
001100*================================================================*
001200
001300*--  Jurisdicoes confirmadas para o "matter" corrente  -----------*
001400 01  W-JURISDICOES-CONFIRMADAS.
001500     05  JC-GDPR                    PIC X VALUE "N".
001600     05  JC-CCPA                    PIC X VALUE "N".
001700     05  JC-TDPSA                   PIC X VALUE "N".
001800     05  JC-VCDPA                   PIC X VALUE "N".
001900     05  FILLER                     PIC X(01) VALUE SPACE.
002000 01  W-JURISDICOES-CONFIRM-TAB REDEFINES W-JURISDICOES-CONFIRMADAS.
002100     05  JC-FLAG                    PIC X OCCURS 4 TIMES.
002200     05  FILLER                     PIC X(01).
002300
002400*--  Bandeira de DPIA consolidada  -------------------------------*
002500 77  W-DPIA-REQUIRED                PIC X VALUE "N".
002600 77  W-IND-RISCO                    PIC 9(02) COMP.
002700
002800*--  Montagem do texto de motivo da CCPA/CPRA, que concatena os  *
002900*    criterios de limiar disparados, nessa ordem  ----------------*
003000 01  W-CCPA-REASON-BUILD.
003100     05  W-CCPA-REASON-TEXT         PIC X(100) VALUE SPACES.
003200     05  W-CCPA-REASON-PTR          PIC 9(03) COMP VALUE 1.
003300     05  FILLER                     PIC X(01) VALUE SPACE.
