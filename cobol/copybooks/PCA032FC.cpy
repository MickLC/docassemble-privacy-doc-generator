000100*================================================================*
000200*    MODULO......: Analise de Conformidade - Privacidade         *
000300*    AUTHOR......: Regina Castelo Branco Alencar                 *
000400*    DATA........: 07/02/1986                                    *
000500*    OBJETIVO ...: SELECT do arquivo de saida FINDINGS-FILE      *
000600*                  (achados da analise de gaps).                 *
000700*----------------------------------------------------------------*
000800*    De zero a quarenta registros por "matter", na ordem de      *
000900*    jurisdicao (GDPR, CCPA/CPRA, TDPSA, VCDPA) e, dentro de      *
001000*    cada jurisdicao, na ordem das regras do manual de analise.  *
001100*================================================================*
001200     SELECT FINDINGS-FILE      ASSIGN TO FINDOUT
001300              ORGANIZATION IS SEQUENTIAL
001400              ACCESS MODE  IS SEQUENTIAL
001500              FILE STATUS  IS WS-RESULTADO-ACESSO.
