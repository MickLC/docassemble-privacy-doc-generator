000100*================================================================*
000200*    MODULO......: Analise de Conformidade - Privacidade         *
000300*    AUTHOR......: Regina Castelo Branco Alencar                 *
000400*    DATA........: 09/05/1987                                    *
000500*    OBJETIVO ...: SELECT do relatorio impresso de analise de    *
000600*                  gaps de conformidade.                         *
000700*----------------------------------------------------------------*
000800     SELECT REPORT-FILE        ASSIGN TO GAPRPT
000900              ORGANIZATION IS SEQUENTIAL
001000              ACCESS MODE  IS SEQUENTIAL
001100              FILE STATUS  IS WS-RESULTADO-ACESSO.
